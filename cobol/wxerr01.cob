000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR FETCH ERROR FILE   *
000400*    ONE RECORD PER FAILED REQUEST DATE     *
000500*******************************************
000600*  FILE SIZE 88 BYTES - EXACT FIT, NO FILLER
000700*  NEEDED - SEE WXRAW01/WXSUM01 FOR THE ONES
000800*  THAT DO CARRY A PAD.
000900*
001000* 20/02/89 VBC - CREATED.
001100*
001200 01  WX-ERROR-RECORD.
001300*                            ERR-DATE IS THE CCYYMMDD THAT FAILED.
001400     03  ERR-DATE               PIC 9(8).
001500     03  ERR-MESSAGE            PIC X(80).
