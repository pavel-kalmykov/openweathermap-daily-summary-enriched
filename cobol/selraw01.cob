000100* 12/06/87 VBC - CREATED.
000200*
000300     SELECT  RAW-FILE  ASSIGN TO "WXRAWIN"
000400             ORGANIZATION SEQUENTIAL
000500             FILE STATUS  RAW-FILE-STATUS.
