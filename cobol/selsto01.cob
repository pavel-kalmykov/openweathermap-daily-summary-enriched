000100* 12/06/87 VBC - CREATED.
000200* 04/03/90 VBC - STORE IS READ FULLY THEN EXTENDED FOR THE
000300*                BULK-APPEND - SEE WX020 AB010/AB020.
000400*
000500     SELECT  STORE-FILE ASSIGN TO "WXSTORE"
000600             ORGANIZATION SEQUENTIAL
000700             FILE STATUS  STO-FILE-STATUS.
