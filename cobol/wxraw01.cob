000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RAW DAILY          *
000400*      WEATHER OBSERVATION FILE             *
000500*    KEYED LOGICALLY BY LAT/LONG/DATE       *
000600*    SORTED ASCENDING BY RAW-DATE           *
000700*******************************************
000800*  FILE SIZE 110 BYTES.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 12/06/87 VBC - CREATED.
001300* 20/02/89 VBC - ADDED RAW-STATUS AND RAW-REASON FOR THE
001400*                OVERNIGHT FETCH JOB'S OK/ERROR ACCOUNTING -
001500*                SEE WX030.
001600*
001700 01  WX-RAW-RECORD.
001800     03  RAW-LATITUDE           PIC S9(3)V9(4) SIGN LEADING SEPARATE.
001900     03  RAW-LONGITUDE          PIC S9(3)V9(4) SIGN LEADING SEPARATE.
002000     03  RAW-TIMEZONE           PIC X(6).
002100*                               RAW-DATE IS CCYYMMDD.
002200     03  RAW-DATE               PIC 9(8).
002300*                               CLOUD COVER AND HUMIDITY ARE PERCENT.
002400     03  RAW-CLOUD-AFTERNOON    PIC 9(3)V99.
002500     03  RAW-HUMIDITY-AFTERNOON PIC 9(3)V99.
002600*                               PRECIPITATION IS MM.
002700     03  RAW-PRECIP-TOTAL       PIC 9(4)V99.
002800*                               ALL TEMPERATURES ARE KELVIN.
002900     03  RAW-TEMP-MIN           PIC 9(3)V99.
003000     03  RAW-TEMP-MAX           PIC 9(3)V99.
003100     03  RAW-TEMP-AFTERNOON     PIC 9(3)V99.
003200     03  RAW-TEMP-NIGHT         PIC 9(3)V99.
003300     03  RAW-TEMP-EVENING       PIC 9(3)V99.
003400     03  RAW-TEMP-MORNING       PIC 9(3)V99.
003500*                               PRESSURE IS HPA, WIND SPEED M/S,
003600*                               WIND DIRECTION DEGREES.
003700     03  RAW-PRESSURE-AFTERNOON PIC 9(4)V99.
003800     03  RAW-WIND-SPEED-MAX     PIC 9(3)V99.
003900     03  RAW-WIND-DIR-MAX       PIC 9(3)V99.
004000*                               RAW-STATUS Y = USABLE, N = FETCH
004100*                               FAILED.  RAW-REASON HOLDS A SUPPLIED
004200*                               SPECIFIC FAILURE REASON, SPACES MEANS
004300*                               THE GENERIC MESSAGE APPLIES.
004400     03  RAW-STATUS             PIC X.
004500     03  RAW-REASON             PIC X(12).
004600     03  FILLER                 PIC X(5).
