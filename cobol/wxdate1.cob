000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR CALENDAR-DATE MATH   *
000400*    NO INTRINSIC FUNCTIONS ARE USED HERE - *
000500*    SEE WX000 PARAGRAPHS BA010/BA020 WHICH *
000600*    DO THE JULIAN-DAY AND NEXT-DAY WORK BY *
000700*    HAND, THE WAY THIS SHOP DID IT PRE-85. *
000800*******************************************
000900*
001000* 20/02/89 VBC - CREATED.
001100*
001200 01  WX-DATE-WORK.
001300     03  WXW-DATE               PIC 9(8).
001400     03  WXW-DATE-GRP REDEFINES WXW-DATE.
001500         05  WXW-CCYY           PIC 9(4).
001600         05  WXW-MM             PIC 99.
001700         05  WXW-DD             PIC 99.
001800*
001900 01  WX-JULIAN-WORK.
002000     03  WXJ-A                  PIC S9(9) COMP.
002100     03  WXJ-Y                  PIC S9(9) COMP.
002200     03  WXJ-M                  PIC S9(9) COMP.
002300     03  WXJ-T1                 PIC S9(9) COMP.
002400     03  WXJ-T2                 PIC S9(9) COMP.
002500     03  WXJ-JULIAN             PIC S9(9) COMP.
002600     03  WXJ-JULIAN-START       PIC S9(9) COMP.
002700     03  WXJ-DAY-DIFF           PIC S9(9) COMP.
002800*
002900*                            TABLE OF DAYS PER MONTH, FEB ENTRY
003000*                            PATCHED TO 29 BY BA030-SET-LEAP-
003100*                            SWITCH WHEN THE YEAR IS A LEAP YEAR.
003200 01  WX-DAYS-IN-MONTH-LITS.
003300     03  FILLER                 PIC 9(2) VALUE 31.
003400     03  FILLER                 PIC 9(2) VALUE 28.
003500     03  FILLER                 PIC 9(2) VALUE 31.
003600     03  FILLER                 PIC 9(2) VALUE 30.
003700     03  FILLER                 PIC 9(2) VALUE 31.
003800     03  FILLER                 PIC 9(2) VALUE 30.
003900     03  FILLER                 PIC 9(2) VALUE 31.
004000     03  FILLER                 PIC 9(2) VALUE 31.
004100     03  FILLER                 PIC 9(2) VALUE 30.
004200     03  FILLER                 PIC 9(2) VALUE 31.
004300     03  FILLER                 PIC 9(2) VALUE 30.
004400     03  FILLER                 PIC 9(2) VALUE 31.
004500 01  WX-DAYS-IN-MONTH REDEFINES WX-DAYS-IN-MONTH-LITS.
004600     03  WXM-DAYS               PIC 9(2) OCCURS 12 TIMES.
004700*
004800 01  WX-LEAP-SWITCH             PIC X.
004900     88  WX-IS-LEAP-YEAR        VALUE "Y".
005000     88  WX-NOT-LEAP-YEAR       VALUE "N".
