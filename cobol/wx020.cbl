000100****************************************************************
000200*                                                              *
000300*                    WEATHER REPOSITORY                        *
000400*                                                              *
000500*         OWNS THE SUMMARY-STORE (STORE-FILE).  FUNCTION 1     *
000600*         RETURNS, ONE CALL AT A TIME, THE STORED SUMMARIES    *
000700*         MATCHING A REQUEST'S LAT/LONG AND DATE RANGE.        *
000800*         FUNCTION 2 BULK-APPENDS NEWLY ENRICHED SUMMARIES     *
000900*         TO THE END OF THE STORE, PRESERVING CALLER ORDER,    *
001000*         NO DE-DUPLICATION.                                   *
001100*                                                              *
001200****************************************************************
001300*
001400 IDENTIFICATION           DIVISION.
001500*================================
001600*
001700     PROGRAM-ID.           WX020.
001800*
001900     AUTHOR.               V B COEN FBCS, FIDM, FIDPM.
002000*
002100     INSTALLATION.         APPLEWOOD COMPUTERS - WEATHER SYSTEM.
002200*
002300     DATE-WRITTEN.         12/06/87.
002400*
002500     DATE-COMPILED.
002600*
002700     SECURITY.             COPYRIGHT (C) 1987-2026 & LATER,
002800*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002900*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
003000*                          THE FILE COPYING FOR DETAILS.
003100*
003200*    REMARKS.              WEATHER REPOSITORY - ALL ACCESS TO
003300*                          THE SUMMARY-STORE GOES THROUGH HERE.
003400*
003500*    CALLED MODULES.       NONE.
003600*
003700*    CALLED BY.            WX000.
003800*
003900* CHANGES:
004000* 12/06/87 VBC - 1.0.00 CREATED - APPEND ONLY (WX-FUNCTION 2).
004100* 04/03/90 VBC - 1.1.00 ADDED THE GET FUNCTION (WX-FUNCTION 1)
004200*                      SO WX000 NO LONGER OPENS STORE-FILE
004300*                      DIRECTLY - SEE SELSTO01/FDSTO01 NOTE.
004400* 19/08/90 VBC -    .01 GET WAS COMPARING LATITUDE AND LONGITUDE
004500*                      SEPARATELY AND MISSING RECORDS WHERE ONLY
004600*                      ONE OF THE TWO MATCHED BUT BOTH TESTS
004700*                      "PASSED" ON A RE-USED WORKING-STORAGE
004800*                      VALUE FROM THE PRIOR CALL - MOVE THE
004900*                      REQUEST KEY IN ON EVERY CALL NOW.
005000* 22/02/93 VBC -    .02 END-DATE COMPARE WAS "<" INSTEAD OF
005100*                      "NOT >" - RANGE END WAS EXCLUSIVE, ONE
005200*                      DAY SHORT.  FIXED - RANGE IS INCLUSIVE.
005300* 30/01/95 VBC - 1.2.00 APPEND NO LONGER RE-OPENS THE STORE FOR
005400*                      EVERY RECORD - FILE STAYS OPEN EXTEND FOR
005500*                      THE LIFE OF THE RUN, CLOSED BY WX000 AT
005600*                      SHUTDOWN VIA WX-FUNCTION 9.
005700* 22/07/98 VBC -    .01 Y2K - STO-DATE IS ALREADY CCYYMMDD, NO
005800*                      CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT.
005900* 11/04/03 VBC -    .02 WS-GET-MATCH-KEY COMPARE ADDED TO REPLACE
006000*                      THE TWO SEPARATE NUMERIC IFS - ONE X(16)
006100*                      COMPARE IS CHEAPER ON THE 03 SERIES.
006200*
006300****************************************************************
006400*
006500 ENVIRONMENT              DIVISION.
006600*================================
006700*
006800 CONFIGURATION            SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT             SECTION.
007300 FILE-CONTROL.
007400     COPY "SELSTO01.COB".
007500*
007600 DATA                     DIVISION.
007700*================================
007800*
007900 FILE                     SECTION.
008000*-----------------------
008100 COPY "FDSTO01.COB".
008200*
008300 WORKING-STORAGE          SECTION.
008400*-----------------------
008500 77  PROG-NAME                PIC X(17) VALUE "WX020 (1.2.00)".
008600*
008700 01  WS-FILE-STATUS-AREA.
008800     03  STO-FILE-STATUS      PIC XX.
008900         88  STO-FILE-OK               VALUE "00".
009000         88  STO-FILE-EOF              VALUE "10".
009050     03  FILLER               PIC X(2).
009100*
009200*                            9 = SHUT-DOWN, CLOSES WHATEVER OF
009300*                            THE STORE IS OPEN - SEE 30/01/95.
009400 01  WS-SWITCHES.
009500     03  WS-GET-SWITCH        PIC X VALUE "N".
009600         88  WS-GET-OPEN               VALUE "Y".
009700         88  WS-GET-CLOSED             VALUE "N".
009800     03  WS-APPEND-SWITCH     PIC X VALUE "N".
009900         88  WS-APPEND-OPEN            VALUE "Y".
010000         88  WS-APPEND-CLOSED          VALUE "N".
010100*
010200*                            COMBINED VIEW OF THE TWO SWITCHES
010300*                            FOR THE ABEND DUMP ROUTINE - THAT
010400*                            ROUTINE WAS NEVER WRITTEN, VIEW
010500*                            KEPT AS IT COSTS NOTHING.
010600 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC XX.
010700*
010800 01  WS-COUNTERS.
010900     03  WS-GET-READS-CTR     PIC S9(7) COMP VALUE ZERO.
011000     03  WS-GET-RETURNED-CTR  PIC S9(7) COMP VALUE ZERO.
011100     03  WS-APPEND-WRITES-CTR PIC S9(7) COMP VALUE ZERO.
011150     03  FILLER               PIC X(4).
011200*
011300*                            STORE-FILE IS READ IN NATURAL
011400*                            SEQUENCE (NOT SORTED BY DATE) SO
011500*                            THE DATE PIECES BELOW ARE USED FOR
011600*                            THE RANGE TEST, NOT FOR ORDERING -
011700*                            ORDERING IS WX000'S JOB.
011800 01  WS-STO-DATE-WORK         PIC 9(8).
011900 01  WS-STO-DATE-SPLIT REDEFINES WS-STO-DATE-WORK.
012000     03  WS-SDS-CCYY          PIC 9(4).
012100     03  WS-SDS-MM            PIC 99.
012200     03  WS-SDS-DD            PIC 99.
012300*
012400*                            SEE CHANGE 11/04/03 - ONE-COMPARE
012500*                            LAT/LONG MATCH KEY.
012600 01  WS-REQ-MATCH-KEY.
012700     03  WS-RMK-LATITUDE      PIC S9(3)V9(4) SIGN LEADING
012800                              SEPARATE.
012900     03  WS-RMK-LONGITUDE     PIC S9(3)V9(4) SIGN LEADING
013000                              SEPARATE.
013100 01  WS-REQ-MATCH-KEY-ALT REDEFINES WS-REQ-MATCH-KEY PIC X(16).
013200*
013300 01  WS-STO-MATCH-KEY.
013400     03  WS-SMK-LATITUDE      PIC S9(3)V9(4) SIGN LEADING
013500                              SEPARATE.
013600     03  WS-SMK-LONGITUDE     PIC S9(3)V9(4) SIGN LEADING
013700                              SEPARATE.
013800 01  WS-STO-MATCH-KEY-ALT REDEFINES WS-STO-MATCH-KEY PIC X(16).
013900*
014000 LINKAGE                  SECTION.
014100****************
014200*
014300 COPY "WXCALL.COB".
014400 COPY "WXREQ01.COB" REPLACING WX-REQUEST-RECORD BY
014500     LK-REQUEST-RECORD.
014600 COPY "WXSUM01.COB" REPLACING WX-SUMMARY-RECORD BY
014700     LK-SUMMARY-RECORD.
014800*
014900 PROCEDURE DIVISION USING WX-CALLING-DATA
015000                          LK-REQUEST-RECORD
015100                          LK-SUMMARY-RECORD.
015200*=====================================================
015300*
015400 AB000-MAIN               SECTION.
015500*********************************
015600*
015700     MOVE     ZERO TO WX-TERM-CODE.
015800     IF       WX-FUNCTION = 1
015900              PERFORM AB010-GET-NEXT-SUMMARY
016000     ELSE
016100     IF       WX-FUNCTION = 2
016200              PERFORM AB020-APPEND-SUMMARY
016300     ELSE
016400              PERFORM AB090-SHUTDOWN
016500     END-IF
016600     END-IF.
016700     GOBACK.
016800*
016900 AB000-EXIT.  EXIT SECTION.
017000*
017100 AB010-GET-NEXT-SUMMARY   SECTION.
017200*********************************
017300*
017400*    RETURNS ONE MATCHING STORED SUMMARY PER CALL.  THE FIRST
017500*    CALL FOR A REQUEST OPENS THE STORE, THE LAST CALL (WHEN
017600*    THE STORE RUNS OUT) CLOSES IT AND SETS WX-FOUND-FLAG TO
017700*    "N" - THE CALLER (WX000 AA030) LOOPS ON THAT FLAG.
017800*
017900     MOVE     "N" TO WX-FOUND-FLAG.
018000     IF       WS-GET-CLOSED
018100              OPEN INPUT STORE-FILE
018200              SET  WS-GET-OPEN TO TRUE
018300     END-IF.
018400     MOVE     REQ-LATITUDE  OF LK-REQUEST-RECORD TO
018500              WS-RMK-LATITUDE.
018600     MOVE     REQ-LONGITUDE OF LK-REQUEST-RECORD TO
018700              WS-RMK-LONGITUDE.
018800*
018900 AB011-READ-LOOP.
019000     READ     STORE-FILE INTO LK-SUMMARY-RECORD
019100         AT END
019200              SET  WS-GET-CLOSED TO TRUE
019300              CLOSE STORE-FILE
019400              GO TO AB010-EXIT
019500     END-READ.
019600     ADD      1 TO WS-GET-READS-CTR.
019700     MOVE     SUM-LATITUDE  OF LK-SUMMARY-RECORD TO
019800              WS-SMK-LATITUDE.
019900     MOVE     SUM-LONGITUDE OF LK-SUMMARY-RECORD TO
020000              WS-SMK-LONGITUDE.
020100     IF       WS-REQ-MATCH-KEY-ALT NOT = WS-STO-MATCH-KEY-ALT
020200              GO TO AB011-READ-LOOP
020300     END-IF.
020400*
020500*    RANGE TEST IS INCLUSIVE BOTH ENDS - SEE CHANGE 22/02/93.
020600*
020700     IF       SUM-DATE OF LK-SUMMARY-RECORD <
020800                  REQ-START-DATE OF LK-REQUEST-RECORD OR
020900              SUM-DATE OF LK-SUMMARY-RECORD >
021000                  REQ-END-DATE OF LK-REQUEST-RECORD
021100              GO TO AB011-READ-LOOP
021200     END-IF.
021300     MOVE     "Y" TO WX-FOUND-FLAG.
021400     ADD      1 TO WS-GET-RETURNED-CTR.
021500*
021600 AB010-EXIT.  EXIT SECTION.
021700*
021800 AB020-APPEND-SUMMARY     SECTION.
021900*********************************
022000*
022100*    APPENDS ONE NEWLY ENRICHED SUMMARY TO THE END OF THE
022200*    STORE.  CALLER ORDER IS PRESERVED, NO DUPLICATE CHECK IS
022300*    MADE - THE CALLER (WX000 AA070) HAS ALREADY DONE THE
022400*    MISSING-DATE TEST THAT MAKES DUPLICATES IMPOSSIBLE.
022500*
022600     IF       WS-APPEND-CLOSED
022700              OPEN EXTEND STORE-FILE
022800              SET  WS-APPEND-OPEN TO TRUE
022900     END-IF.
023000     MOVE     LK-SUMMARY-RECORD TO STO-SUMMARY-RECORD.
023100     WRITE    STO-SUMMARY-RECORD.
023200     ADD      1 TO WS-APPEND-WRITES-CTR.
023300     MOVE     "Y" TO WX-FOUND-FLAG.
023400*
023500 AB020-EXIT.  EXIT SECTION.
023600*
023700 AB090-SHUTDOWN           SECTION.
023800*********************************
023900*
024000*    WX-FUNCTION 9 - CLOSE WHATEVER IS STILL OPEN.  CALLED
024100*    ONCE BY WX000 AT END OF RUN - SEE CHANGE 30/01/95.
024200*
024300     IF       WS-GET-OPEN
024400              CLOSE STORE-FILE
024500              SET  WS-GET-CLOSED TO TRUE
024600     END-IF.
024700     IF       WS-APPEND-OPEN
024800              CLOSE STORE-FILE
024900              SET  WS-APPEND-CLOSED TO TRUE
025000     END-IF.
025100     MOVE     "Y" TO WX-FOUND-FLAG.
025200*
025300 AB090-EXIT.  EXIT SECTION.
