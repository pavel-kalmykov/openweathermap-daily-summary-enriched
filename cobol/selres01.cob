000100* 12/06/87 VBC - CREATED.
000200*
000300     SELECT  RESULT-FILE ASSIGN TO "WXRESOUT"
000400             ORGANIZATION SEQUENTIAL
000500             FILE STATUS  RES-FILE-STATUS.
