000100* 12/06/87 VBC - CREATED.
000200*
000300 FD  REQUEST-FILE.
000400 COPY "WXREQ01.COB".
