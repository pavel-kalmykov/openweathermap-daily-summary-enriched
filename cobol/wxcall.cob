000100* 20/02/89 VBC - 1.00  CREATED, MODELLED ON THE ACAS WS-CALLING-
000200*                      DATA BLOCK SO WX020/WX030 ANSWER THEIR
000300*                      CALLERS THE SAME WAY EVERY OTHER CALLED
000400*                      MODULE IN THE SHOP DOES.
000500* 14/05/93 VBC - 1.01  ADDED WX-FUNCTION FOR WX020'S GET/APPEND
000600*                      SWITCH.
000700*
000800 01  WX-CALLING-DATA.
000900*                            1 = GET, 2 = APPEND - SEE WX020.
001000     03  WX-FUNCTION            PIC 9.
001100*                            0 = OK, NON-ZERO = ABEND CODE.
001200     03  WX-TERM-CODE           PIC 99.
001300*                            Y/N - WX030 FETCH OUTCOME.
001400     03  WX-FOUND-FLAG          PIC X.
