000100* 20/02/89 VBC - CREATED.
000200*
000300 FD  ERROR-FILE.
000400 COPY "WXERR01.COB".
