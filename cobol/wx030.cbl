000100****************************************************************
000200*                                                              *
000300*                RAW-OBSERVATION FETCH / TRIAGE                *
000400*                                                              *
000500*         OWNS THE RAW-OBSERVATIONS FILE.  CALLED ONCE PER     *
000600*         MISSING DATE, IN ASCENDING DATE ORDER, BY WX000.     *
000700*         RETURNS EITHER A USABLE RAW OBSERVATION OR A         *
000800*         FETCH-ERROR RECORD - NEVER BOTH.                     *
000900*                                                              *
001000****************************************************************
001100*
001200 IDENTIFICATION           DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.           WX030.
001600*
001700     AUTHOR.               V B COEN FBCS, FIDM, FIDPM.
001800*
001900     INSTALLATION.         APPLEWOOD COMPUTERS - WEATHER SYSTEM.
002000*
002100     DATE-WRITTEN.         20/02/89.
002200*
002300     DATE-COMPILED.
002400*
002500     SECURITY.             COPYRIGHT (C) 1989-2026 & LATER,
002600*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002700*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002800*                          THE FILE COPYING FOR DETAILS.
002900*
003000*    REMARKS.              RAW-OBSERVATION FETCH/TRIAGE - THE
003100*                          OVERNIGHT FETCH JOB'S OK/ERROR
003200*                          ACCOUNTING, ONE CALL PER MISSING DATE.
003300*
003400*    CALLED MODULES.       NONE.
003500*
003600*    CALLED BY.            WX000.
003700*
003800* CHANGES:
003900* 20/02/89 VBC - 1.0.00 CREATED.
004000* 04/06/90 VBC -    .01 RAW-FILE IS SORTED ASCENDING BY RAW-DATE
004100*                      AND CALLED IN ASCENDING DATE ORDER - NO
004200*                      DATE MATCH TEST IS MADE, THE FILE AND THE
004300*                      CALLER ARE TRUSTED TO STAY IN STEP.
004400* 17/10/92 VBC -    .02 RAW-REASON WAS NOT BEING BLANK-CHECKED
004500*                      PROPERLY - A SINGLE TRAILING SPACE WAS
004600*                      TREATED AS "SUPPLIED" AND OVERRODE THE
004700*                      GENERIC MESSAGE WITH BLANKS.  FIXED.
004800* 30/01/95 VBC -    .03 ADDED WX-FUNCTION 9 SHUT-DOWN CALL, SAME
004900*                      PATTERN AS WX020 - SEE THAT PROGRAM'S LOG.
005000* 22/07/98 VBC -    .04 Y2K - RAW-DATE/ERR-DATE ALREADY CCYYMMDD,
005100*                      NO CHANGE NEEDED, LOGGED FOR Y2K AUDIT.
005200*
005300****************************************************************
005400*
005500 ENVIRONMENT              DIVISION.
005600*================================
005700*
005800 CONFIGURATION            SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT             SECTION.
006300 FILE-CONTROL.
006400     COPY "SELRAW01.COB".
006500*
006600 DATA                     DIVISION.
006700*================================
006800*
006900 FILE                     SECTION.
007000*-----------------------
007100 COPY "FDRAW01.COB".
007200*
007300 WORKING-STORAGE          SECTION.
007400*-----------------------
007500 77  PROG-NAME                PIC X(17) VALUE "WX030 (1.0.03)".
007600*
007700 01  WS-FILE-STATUS-AREA.
007800     03  RAW-FILE-STATUS      PIC XX.
007900         88  RAW-FILE-OK               VALUE "00".
008000         88  RAW-FILE-EOF              VALUE "10".
008010*
008020*                            BYTE-PAIR VIEW OF THE STATUS, KEPT
008030*                            FROM WHEN THE SHOP'S OWN STATUS
008040*                            TABLE LOOK-UP TESTED THE TWO BYTES
008050*                            SEPARATELY.
008060 01  WS-FILE-STATUS-ALT REDEFINES WS-FILE-STATUS-AREA.
008070     03  WS-FSA-BYTE-1        PIC X.
008080     03  WS-FSA-BYTE-2        PIC X.
008100*
008200 01  WS-SWITCHES.
008300     03  WS-FETCH-SWITCH      PIC X VALUE "N".
008400         88  WS-FETCH-OPEN             VALUE "Y".
008500         88  WS-FETCH-CLOSED           VALUE "N".
008600*
008700*                            ALTERNATE VIEW OF THE SWITCH FOR
008800*                            THE ABEND DUMP ROUTINE, AS PER
008900*                            WX020 - THAT ROUTINE WAS NEVER
009000*                            WRITTEN EITHER.
009100 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X.
009200*
009300 01  WS-COUNTERS.
009400     03  WS-FETCH-READS-CTR   PIC S9(7) COMP VALUE ZERO.
009500     03  WS-FETCH-OK-CTR      PIC S9(7) COMP VALUE ZERO.
009600     03  WS-FETCH-ERROR-CTR   PIC S9(7) COMP VALUE ZERO.
009650     03  FILLER               PIC X(4).
009700*
009800*                            GENERIC MESSAGE, MOVED WHEN
009900*                            RAW-REASON IS ALL SPACES.
010000 01  WS-GENERIC-MESSAGE.
010100     03  FILLER PIC X(80) VALUE
010200         "Error fetching weather daily summary from API".
010300*
010400*                            RAW-DATE WORK COPY SPLIT INTO
010500*                            PIECES, KEPT FROM THE ORIGINAL
010600*                            OVERNIGHT JOB'S DAY-OF-WEEK EDIT ON
010700*                            THE FETCH LOG - THAT EDIT WAS
010800*                            DROPPED, THE SPLIT COSTS NOTHING.
010900 01  WS-RAW-DATE-WORK         PIC 9(8).
011000 01  WS-RAW-DATE-SPLIT REDEFINES WS-RAW-DATE-WORK.
011100     03  WS-RDS-CCYY          PIC 9(4).
011200     03  WS-RDS-MM            PIC 99.
011300     03  WS-RDS-DD            PIC 99.
011400*
011500 LINKAGE                  SECTION.
011600****************
011700*
011800 COPY "WXCALL.COB".
011900 COPY "WXRAW01.COB" REPLACING WX-RAW-RECORD BY LK-RAW-RECORD.
012000 COPY "WXERR01.COB" REPLACING WX-ERROR-RECORD BY LK-ERROR-RECORD.
012100*
012200 PROCEDURE DIVISION USING WX-CALLING-DATA
012300                          LK-RAW-RECORD
012400                          LK-ERROR-RECORD.
012500*=====================================================
012600*
012700 AC000-MAIN               SECTION.
012800*********************************
012900*
013000     MOVE     ZERO TO WX-TERM-CODE.
013100     IF       WX-FUNCTION = 1
013200              PERFORM AC010-FETCH-NEXT-RAW
013300     ELSE
013400              PERFORM AC090-SHUTDOWN
013500     END-IF.
013600     GOBACK.
013700*
013800 AC000-EXIT.  EXIT SECTION.
013900*
014000 AC010-FETCH-NEXT-RAW     SECTION.
014100*********************************
014200*
014300*    ONE CALL RETURNS ONE DATE'S OUTCOME - SEE 04/06/90 ABOVE
014400*    FOR WHY NO DATE MATCH TEST IS MADE.
014500*
014600     MOVE     "N" TO WX-FOUND-FLAG.
014700     IF       WS-FETCH-CLOSED
014800              OPEN INPUT RAW-FILE
014900              SET  WS-FETCH-OPEN TO TRUE
015000     END-IF.
015100     READ     RAW-FILE INTO LK-RAW-RECORD
015200         AT END
015300              SET  WS-FETCH-CLOSED TO TRUE
015400              CLOSE RAW-FILE
015500              MOVE ZERO TO WX-TERM-CODE
015600              GO TO AC010-EXIT
015700     END-READ.
015800     ADD      1 TO WS-FETCH-READS-CTR.
015900     IF       RAW-STATUS OF LK-RAW-RECORD = "Y"
016000              MOVE "Y" TO WX-FOUND-FLAG
016100              ADD  1 TO WS-FETCH-OK-CTR
016200     ELSE
016300              MOVE "N" TO WX-FOUND-FLAG
016400              ADD  1 TO WS-FETCH-ERROR-CTR
016500              PERFORM AC020-BUILD-ERROR-RECORD
016600     END-IF.
016700*
016800 AC010-EXIT.  EXIT SECTION.
016900*
017000 AC020-BUILD-ERROR-RECORD SECTION.
017100*********************************
017200*
017300*    CHANGE 17/10/92 - COMPARE THE WHOLE 12-BYTE FIELD TO
017400*    SPACES, NOT JUST ITS FIRST BYTE.
017500*
017600     MOVE     RAW-DATE OF LK-RAW-RECORD TO ERR-DATE OF
017700              LK-ERROR-RECORD.
017800     IF       RAW-REASON OF LK-RAW-RECORD = SPACES
017900              MOVE WS-GENERIC-MESSAGE TO ERR-MESSAGE OF
018000                   LK-ERROR-RECORD
018100     ELSE
018200              MOVE SPACES TO ERR-MESSAGE OF LK-ERROR-RECORD
018300              MOVE RAW-REASON OF LK-RAW-RECORD TO
018400                   ERR-MESSAGE OF LK-ERROR-RECORD
018500     END-IF.
018600*
018700 AC020-EXIT.  EXIT SECTION.
018800*
018900 AC090-SHUTDOWN           SECTION.
019000*********************************
019100*
019200*    WX-FUNCTION 9 - CLOSE THE RAW FILE IF STILL OPEN.  CALLED
019300*    ONCE BY WX000 AT END OF RUN.
019400*
019500     IF       WS-FETCH-OPEN
019600              CLOSE RAW-FILE
019700              SET  WS-FETCH-CLOSED TO TRUE
019800     END-IF.
019900     MOVE     "Y" TO WX-FOUND-FLAG.
020000*
020100 AC090-EXIT.  EXIT SECTION.
