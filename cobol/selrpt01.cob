000100* 20/02/89 VBC - CREATED.
000200*
000300     SELECT  REPORT-FILE ASSIGN TO "WXRPTOUT"
000400             ORGANIZATION LINE SEQUENTIAL
000500             FILE STATUS  RPT-FILE-STATUS.
