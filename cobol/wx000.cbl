000100****************************************************************
000200*                                                              *
000300*                   WEATHER SERVICE - MAIN DRIVER               *
000400*                                                              *
000500*         READS ONE REQUEST (LOCATION + DATE RANGE), VALIDATES *
000600*         IT, FILLS IN MISSING DATES FROM THE RAW OBSERVATION  *
000700*         FEED VIA WX030/WX010, APPENDS NEW SUMMARIES TO THE   *
000800*         STORE VIA WX020, MERGES STORED + NEW IN DATE ORDER   *
000900*         AND WRITES THE RESULT, ERROR AND RUN REPORT FILES.   *
001000*                                                              *
001100****************************************************************
001200*
001300 IDENTIFICATION           DIVISION.
001400*================================
001500*
001600     PROGRAM-ID.           WX000.
001700*
001800     AUTHOR.               V B COEN FBCS, FIDM, FIDPM.
001900*
002000     INSTALLATION.         APPLEWOOD COMPUTERS - WEATHER SYSTEM.
002100*
002200     DATE-WRITTEN.         12/06/87.
002300*
002400     DATE-COMPILED.
002500*
002600     SECURITY.             COPYRIGHT (C) 1987-2026 & LATER,
002700*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002800*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002900*                          THE FILE COPYING FOR DETAILS.
003000*
003100*    REMARKS.              WEATHER SERVICE MAIN DRIVER - ONE
003200*                          REQUEST IN, ONE RESULT/ERROR/REPORT
003300*                          SET OUT.  RUN ONCE PER REQUEST.
003400*
003500*    CALLED MODULES.       WX010 (PROCESSOR), WX020 (REPOSITORY),
003600*                          WX030 (RAW FETCH/TRIAGE).
003700*
003800*    CALLED BY.            NONE - THIS IS THE JOB STEP PROGRAM.
003900*
004000* CHANGES:
004100* 12/06/87 VBC - 1.0.00 CREATED - APPEND-ONLY OVERNIGHT LOADER.
004200* 20/02/89 VBC - 1.1.00 SPLIT THE ENRICHMENT LOGIC OUT TO WX010,
004300*                      THE STORE ACCESS OUT TO WX020, AND THE
004400*                      FETCH TRIAGE OUT TO WX030 - THIS PROGRAM
004500*                      IS NOW ORCHESTRATION ONLY.
004600* 04/03/90 VBC -    .01 ADDED THE MISSING-DATE MERGE TABLE
004700*                      (WS-DATE-TABLE) SO STORED AND NEWLY
004800*                      ENRICHED SUMMARIES COME OUT IN DATE
004900*                      ORDER WITHOUT A SORT STEP - JCL HAS NO
005000*                      SORT UTILITY STEP FOR THIS JOB AND
005100*                      MANAGEMENT WOULD RATHER NOT ADD ONE FOR
005200*                      A 32-ROW TABLE.
005300* 14/09/90 VBC -    .02 MAX TABLE SIZE IS 32 - ONE MORE THAN THE
005400*                      31-DAY MAXIMUM RANGE, SEE AA020.
005500* 22/02/93 VBC - 1.2.00 REPORT WRITER RUN REPORT ADDED, SAME
005600*                      RD/PAGE-HEADING/DETAIL/CONTROL-FOOTING
005700*                      SHAPE AS THE PAYROLL REGISTER.
005800* 30/01/95 VBC -    .01 WX020/WX030 NOW STAY OPEN FOR THE WHOLE
005900*                      RUN - AA080 SENDS THEM WX-FUNCTION 9 AT
006000*                      SHUT-DOWN, SEE THOSE PROGRAMS' LOGS.
006100* 22/07/98 VBC -    .02 Y2K - REQ-START-DATE/REQ-END-DATE ARE
006200*                      ALREADY CCYYMMDD, NO CHANGE NEEDED,
006300*                      LOGGED FOR THE Y2K AUDIT FILE.
006400* 09/02/01 VBC -    .03 INVERTED-RANGE REQUESTS (END BEFORE
006500*                      START) WERE BEING REJECTED AS OVER THE
006600*                      31-DAY LIMIT BY A SIGN ERROR IN AA020 -
006700*                      AN INVERTED RANGE IS NOT AN ERROR, IT
006800*                      JUST RETURNS WHATEVER IS ALREADY STORED.
006900*                      FIXED.
007000* 15/11/03 VBC -    .04 REQUEST-FILE COULD BE EMPTY ON A MIS-
007100*                      SCHEDULED RUN - AA010 NOW ABENDS CLEANLY
007200*                      WITH TERM-CODE 90 INSTEAD OF READING AN
007300*                      UNINITIALISED RECORD.
007400* 02/09/07 VBC -    .05 WS-DATE-TABLE ENTRIES USE THEIR OWN
007500*                      DTE- FIELD NAMES NOW, NOT SUM- - THEY
007600*                      WERE COLLIDING WITH WXSUM01'S NAMES AND
007700*                      NEEDED FULL OF-QUALIFICATION EVERYWHERE.
007800*                      EXPLICIT FIELD-BY-FIELD MOVES REPLACE THE
007900*                      TWO MOVE CORRESPONDING STATEMENTS.
007950* 14/06/07 VBC -    .06 SPECIAL-NAMES CARRIED A CLASS WX-NUMERIC-
007960*                      CLASS TEST THAT WAS NEVER USED ANYWHERE IN
007970*                      THIS PROGRAM - DROPPED.  WX020/WX030 NEVER
007980*                      HAD IT.
008000*
008100****************************************************************
008200*
008300 ENVIRONMENT              DIVISION.
008400*================================
008500*
008600 CONFIGURATION            SECTION.
008700 SOURCE-COMPUTER.         APPLEWOOD-3081.
008800 OBJECT-COMPUTER.         APPLEWOOD-3081.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009200*
009300 INPUT-OUTPUT             SECTION.
009400 FILE-CONTROL.
009500     COPY "SELREQ01.COB".
009600     COPY "SELRES01.COB".
009700     COPY "SELERR01.COB".
009800     COPY "SELRPT01.COB".
009900*
010000 DATA                     DIVISION.
010100*================================
010200*
010300 FILE                     SECTION.
010400*-----------------------
010500 COPY "FDREQ01.COB".
010600 COPY "FDRES01.COB".
010700 COPY "FDERR01.COB".
010800 COPY "FDRPT01.COB".
010900*
011000****************************************************************
011100*    REPORT SECTION - RUN-CONTROL REPORT.  ONE PAGE HEADING,   *
011200*    ONE DETAIL LINE PER SUMMARY, ONE FINAL CONTROL FOOTING.   *
011300*    SHAPED LIKE THE PAYROLL CHECK REGISTER (PYRGSTR).         *
011400****************************************************************
011500 REPORT                   SECTION.
011600 RD  WEATHER-RUN-REPORT
011700     CONTROL       FINAL
011800     PAGE LIMIT    WS-PAGE-LINES
011900     HEADING       1
012000     FIRST DETAIL  6
012100     LAST DETAIL   WS-PAGE-LINES.
012200*
012300 01  WX-RUN-RPT-HEADING TYPE PAGE HEADING.
012400     03  LINE 1.
012500         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
012600         05  COL  30     PIC X(29)   VALUE
012700             "WEATHER SERVICE - RUN REPORT".
012800         05  COL  70     PIC X(5)    VALUE "DATE ".
012900         05  COL  75     PIC X(8)    SOURCE WS-REPORT-DATE.
013000         05  COL  90     PIC X(5)    VALUE "PAGE ".
013100         05  COL  95     PIC ZZ9     SOURCE PAGE-COUNTER.
013200     03  LINE 3.
013300         05  COL   1     PIC X(10)   VALUE "LATITUDE ".
013400         05  COL  11     PIC -999.9999 SOURCE
013500                              REQ-LATITUDE OF WX-REQUEST-RECORD.
013600         05  COL  25     PIC X(11)   VALUE "LONGITUDE  ".
013700         05  COL  36     PIC -999.9999 SOURCE
013800                              REQ-LONGITUDE OF WX-REQUEST-RECORD.
013900     03  LINE 4.
014000         05  COL   1     PIC X(14)   VALUE "REQUEST RANGE ".
014100         05  COL  15     PIC 9(8)    SOURCE
014200                              REQ-START-DATE OF WX-REQUEST-RECORD.
014300         05  COL  24     PIC X(3)    VALUE "TO ".
014400         05  COL  27     PIC 9(8)    SOURCE
014500                              REQ-END-DATE OF WX-REQUEST-RECORD.
014600     03  LINE 6.
014700         05  COL   1                 VALUE "DATE".
014800         05  COL  11                 VALUE "SEASON".
014900         05  COL  35                 VALUE "TMIN".
015000         05  COL  42                 VALUE "TMAX".
015100         05  COL  49                 VALUE "PRECIP".
015200         05  COL  58                 VALUE "HUMIDEX".
015300         05  COL  68                 VALUE "XT".
015400         05  COL  71                 VALUE "XP".
015500         05  COL  74                 VALUE "XW".
015600*
015700 01  WX-RUN-RPT-DETAIL TYPE DETAIL.
015800     03  LINE PLUS 1.
015900         05  COL   1     PIC 9(8)    SOURCE
016000                              WS-DTE-DATE (WS-DTX).
016100         05  COL  11     PIC X(22)   SOURCE
016200                              DTE-SEASON (WS-DTX).
016300         05  COL  35     PIC ZZ9.99  SOURCE
016400                              DTE-TEMP-MIN (WS-DTX).
016500         05  COL  42     PIC ZZ9.99  SOURCE
016600                              DTE-TEMP-MAX (WS-DTX).
016700         05  COL  49     PIC X(8)    SOURCE
016800                              DTE-PRECIP-INTENSITY (WS-DTX).
016900         05  COL  58     PIC -ZZ9.99 SOURCE
017000                              DTE-HUMIDEX (WS-DTX).
017100         05  COL  68     PIC X       SOURCE
017200                              DTE-EXTREME-TEMP-FLAG (WS-DTX).
017300         05  COL  71     PIC X       SOURCE
017400                              DTE-EXTREME-PRECIP-FLAG (WS-DTX).
017500         05  COL  74     PIC X       SOURCE
017600                              DTE-EXTREME-WIND-FLAG (WS-DTX).
017700*
017800 01  WX-RUN-RPT-FOOTING TYPE CONTROL FOOTING FINAL LINE PLUS 2.
017900     03  LINE PLUS 1.
018000         05  COL   1     PIC X(10)   VALUE "RESULTS: ".
018100         05  COL  11     PIC ZZZZ9   SOURCE WS-RESULT-COUNT.
018200     03  LINE PLUS 1.
018300         05  COL   1     PIC X(10)   VALUE "ERRORS:  ".
018400         05  COL  11     PIC ZZZZ9   SOURCE WS-ERROR-COUNT.
018500     03  LINE PLUS 1.
018600         05  COL   1     PIC X(10)   VALUE "NEW:     ".
018700         05  COL  11     PIC ZZZZ9   SOURCE WS-NEW-COUNT.
018800*
018900 WORKING-STORAGE          SECTION.
019000*-----------------------
019100 77  PROG-NAME                PIC X(17) VALUE "WX000 (1.2.06)".
019200 77  PAGE-COUNTER             PIC 9(3) COMP VALUE ZERO.
019300*
019400 01  WS-PAGE-LINES            PIC 9(3) COMP VALUE 55.
019500*
019510*                            FILE STATUS BYTES FOR THE FOUR FILES
019520*                            THIS PROGRAM OWNS DIRECTLY - WX020/
019530*                            WX030 KEEP THEIR OWN FOR STORE-FILE/
019540*                            RAW-FILE.
019550 01  WS-FILE-STATUS-AREA.
019560     03  REQ-FILE-STATUS      PIC XX.
019570         88  REQ-FILE-OK               VALUE "00".
019580         88  REQ-FILE-EOF              VALUE "10".
019590     03  RES-FILE-STATUS      PIC XX.
019600         88  RES-FILE-OK               VALUE "00".
019610     03  ERR-FILE-STATUS      PIC XX.
019620         88  ERR-FILE-OK               VALUE "00".
019630     03  RPT-FILE-STATUS      PIC XX.
019640         88  RPT-FILE-OK               VALUE "00".
019650     03  FILLER               PIC X(4).
019660*
019670*                            BYTE-PAIR VIEW OF EACH STATUS, KEPT
019680*                            FROM WHEN THE OPERATOR CONSOLE
019690*                            DISPLAYED THE TWO BYTES SEPARATELY.
019700 01  WS-FILE-STATUS-ALT REDEFINES WS-FILE-STATUS-AREA.
019710     03  WS-FSA-REQ           PIC XX.
019720     03  WS-FSA-RES           PIC XX.
019730     03  WS-FSA-ERR           PIC XX.
019740     03  WS-FSA-RPT           PIC XX.
019750     03  FILLER               PIC X(4).
019760*
019770 01  WS-REPORT-DATE           PIC X(8) VALUE SPACES.
019780 01  WS-REPORT-TIME           PIC X(8) VALUE SPACES.
019800*                            COMBINED DATE/TIME VIEW USED WHEN
019900*                            THIS RAN OFF THE OPERATOR CONSOLE
020000*                            LOG - THAT LOG IS GONE, VIEW KEPT.
020100 01  WS-REPORT-DATE-TIME REDEFINES WS-REPORT-DATE PIC X(8).
020200*
020300 01  WS-ACCEPT-DATE           PIC 9(6).
020400 01  WS-ACCEPT-DATE-SPLIT REDEFINES WS-ACCEPT-DATE.
020500     03  WS-ADS-YY            PIC 99.
020600     03  WS-ADS-MM            PIC 99.
020700     03  WS-ADS-DD            PIC 99.
020800 01  WS-ACCEPT-TIME           PIC 9(8).
020900*
021000*                            REQUEST/RUN CONTROL SWITCHES.
021100 01  WS-VALIDATION-SWITCH     PIC X VALUE "Y".
021200     88  WS-RANGE-VALID              VALUE "Y".
021300     88  WS-RANGE-INVALID            VALUE "N".
021400*
021500 01  WS-REQUEST-PRESENT-SWITCH PIC X VALUE "Y".
021600     88  WS-REQUEST-PRESENT          VALUE "Y".
021700     88  WS-REQUEST-MISSING          VALUE "N".
021800*
021900*                            DAY-DIFFERENCE AND TABLE CONTROL.
022000*                            WS-DTX AND WS-FOUND-SLOT ARE PLAIN
022100*                            COMP SUBSCRIPTS, NOT INDEX-NAMES -
022200*                            SEE CHANGE 02/09/07.
022300 01  WS-RANGE-CONTROL.
022400     03  WS-START-JULIAN      PIC S9(9) COMP.
022500     03  WS-END-JULIAN        PIC S9(9) COMP.
022600     03  WS-RANGE-DAYS        PIC S9(5) COMP.
022700     03  WS-TABLE-LIMIT       PIC S9(5) COMP.
022800     03  WS-TABLE-COUNT       PIC S9(5) COMP VALUE ZERO.
022900     03  WS-FOUND-SLOT        PIC S9(5) COMP VALUE ZERO.
023000     03  WS-DTX               PIC S9(5) COMP VALUE ZERO.
023050     03  FILLER               PIC X(4).
023100*
023200 01  WS-RUN-COUNTERS.
023300     03  WS-RESULT-COUNT      PIC S9(7) COMP VALUE ZERO.
023400     03  WS-ERROR-COUNT       PIC S9(7) COMP VALUE ZERO.
023500     03  WS-NEW-COUNT         PIC S9(7) COMP VALUE ZERO.
023550     03  FILLER               PIC X(4).
023600*
023700*                            CALENDAR-DATE WORK, INCLUDING THE
023800*                            JULIAN-DAY MACHINERY - SEE BA010/
023900*                            BA020/BA021 BELOW.  BRINGS IN TWO
024000*                            OF THIS PROGRAM'S REDEFINES.
024100 COPY "WXDATE1.COB".
024200*
024300*                            LINKAGE-STYLE BUFFERS PASSED TO
024400*                            THE THREE CALLED MODULES.
024500 COPY "WXCALL.COB".
024600 COPY "WXRAW01.COB" REPLACING WX-RAW-RECORD BY WS-RAW-RECORD.
024700 COPY "WXERR01.COB" REPLACING WX-ERROR-RECORD BY WS-ERROR-RECORD.
024800 COPY "WXSUM01.COB" REPLACING WX-SUMMARY-RECORD BY
024900     WS-SUMMARY-RECORD.
025000*
025100****************************************************************
025200*    THE MISSING-DATE MERGE TABLE.  ONE ENTRY PER CALENDAR     *
025300*    DATE IN THE REQUESTED RANGE (MAX 32 - SEE CHANGE           *
025400*    14/09/90).  BUILT IN ASCENDING DATE ORDER BY AA030 SO     *
025500*    THE FINAL WRITE-OUT NEEDS NO SORT STEP.  FIELDS ARE       *
025600*    PREFIXED DTE- (NOT SUM-) SO THEY DO NOT COLLIDE WITH      *
025700*    WXSUM01'S NAMES - SEE CHANGE 02/09/07.                    *
025800****************************************************************
025900 01  WS-DATE-TABLE.
026000     03  WS-DATE-ENTRY OCCURS 32 TIMES.
026100         05  WS-DTE-USED-SW           PIC X VALUE "N".
026200             88  WS-DTE-USED                  VALUE "Y".
026300             88  WS-DTE-NOT-USED              VALUE "N".
026400         05  WS-DTE-NEW-SW            PIC X VALUE "N".
026500             88  WS-DTE-IS-NEW                VALUE "Y".
026600             88  WS-DTE-IS-STORED             VALUE "N".
026700         05  WS-DTE-DATE              PIC 9(8).
026800         05  DTE-LATITUDE             PIC S9(3)V9(4) SIGN
026900                                      LEADING SEPARATE.
027000         05  DTE-LONGITUDE            PIC S9(3)V9(4) SIGN
027100                                      LEADING SEPARATE.
027200         05  DTE-TIMEZONE             PIC X(6).
027300         05  DTE-CLOUD-AFTERNOON      PIC 9(3)V99.
027400         05  DTE-HUMIDITY-AFTERNOON   PIC 9(3)V99.
027500         05  DTE-PRECIP-TOTAL         PIC 9(4)V99.
027600         05  DTE-TEMP-MIN             PIC 9(3)V99.
027700         05  DTE-TEMP-MAX             PIC 9(3)V99.
027800         05  DTE-TEMP-AFTERNOON       PIC 9(3)V99.
027900         05  DTE-TEMP-NIGHT           PIC 9(3)V99.
028000         05  DTE-TEMP-EVENING         PIC 9(3)V99.
028100         05  DTE-TEMP-MORNING         PIC 9(3)V99.
028200         05  DTE-PRESSURE-AFTERNOON   PIC 9(4)V99.
028300         05  DTE-WIND-SPEED-MAX       PIC 9(3)V99.
028400         05  DTE-WIND-DIR-MAX         PIC 9(3)V99.
028500         05  DTE-TEMP-RANGE           PIC S9(3)V99 SIGN LEADING
028600                                      SEPARATE.
028700         05  DTE-TEMP-VARIABILITY     PIC S9(1)V9(4) SIGN
028800                                      LEADING SEPARATE.
028900         05  DTE-SEASON               PIC X(22).
029000         05  DTE-EXTREME-TEMP-FLAG    PIC X.
029100         05  DTE-EXTREME-PRECIP-FLAG  PIC X.
029200         05  DTE-EXTREME-WIND-FLAG    PIC X.
029300         05  DTE-HUMIDEX              PIC S9(3)V99 SIGN LEADING
029400                                      SEPARATE.
029500         05  DTE-PRECIP-INTENSITY     PIC X(8).
029600         05  DTE-WIND-CHILL           PIC S9(3)V99 SIGN LEADING
029700                                      SEPARATE.
029800         05  DTE-WIND-CHILL-APPL      PIC X.
029900         05  DTE-HEAT-INDEX           PIC S9(3)V99 SIGN LEADING
030000                                      SEPARATE.
030100         05  DTE-ROLLING-MEAN-TEMP    PIC S9(3)V99 SIGN LEADING
030200                                      SEPARATE.
030300         05  FILLER                   PIC X(28).
030400*
030500*                            TARGET SUBSCRIPT FOR BA045/BA060 -
030600*                            SET BEFORE EACH PERFORM SO ONE
030700*                            COPY OF THE MOVE LIST SERVES BOTH
030800*                            THE STORE-LOAD AND THE ENRICH PATH.
030900 01  WS-TARGET-SLOT           PIC S9(5) COMP VALUE ZERO.
031000*
031100 LINKAGE                  SECTION.
031200****************
031300*
031400*    NONE - THIS IS THE JOB STEP PROGRAM, NO PROCEDURE DIVISION
031500*    USING CLAUSE.
031600*
031700 PROCEDURE DIVISION.
031800*========================
031900*
032000 AA000-MAIN               SECTION.
032100*********************************
032200*
032300     PERFORM  AA010-INITIALISE.
032400     IF       WS-REQUEST-PRESENT
032500              PERFORM AA020-VALIDATE-RANGE
032600              IF      WS-RANGE-VALID
032700                      PERFORM AA030-BUILD-DATE-TABLE
032800                      PERFORM AA040-LOAD-STORE
032900                      PERFORM AA050-FETCH-AND-ENRICH-MISSING
033000              END-IF
033100     END-IF.
033200     PERFORM  AA060-WRITE-RESULTS-AND-REPORT.
033300     PERFORM  AA080-SHUTDOWN.
033400     STOP     RUN.
033500*
033600 AA000-EXIT.  EXIT SECTION.
033700*
033800 AA010-INITIALISE         SECTION.
033900*********************************
034000*
034100     OPEN     INPUT  REQUEST-FILE.
034200     OPEN     OUTPUT RESULT-FILE.
034300     OPEN     OUTPUT ERROR-FILE.
034400     OPEN     OUTPUT REPORT-FILE.
034500     ACCEPT   WS-ACCEPT-DATE FROM DATE.
034600     MOVE     WS-ACCEPT-DATE TO WS-REPORT-DATE.
034700     ACCEPT   WS-ACCEPT-TIME FROM TIME.
034800     SET      WS-REQUEST-PRESENT TO TRUE.
034900     READ     REQUEST-FILE
035000         AT END
035100              SET  WS-REQUEST-MISSING TO TRUE
035200              MOVE 90 TO WX-TERM-CODE
035300     END-READ.
035400*
035500 AA010-EXIT.  EXIT SECTION.
035600*
035700 AA020-VALIDATE-RANGE     SECTION.
035800*********************************
035900*
036000*    SEE CHANGE 09/02/01 - AN INVERTED RANGE (END BEFORE START)
036100*    IS NOT AN ERROR, IT IS TREATED BELOW AS ZERO MISSING DATES.
036200*
036300     MOVE     REQ-START-DATE OF WX-REQUEST-RECORD TO WXW-DATE.
036400     PERFORM  BA010-DATE-TO-JULIAN.
036500     MOVE     WXJ-JULIAN TO WS-START-JULIAN.
036600     MOVE     REQ-END-DATE OF WX-REQUEST-RECORD TO WXW-DATE.
036700     PERFORM  BA010-DATE-TO-JULIAN.
036800     MOVE     WXJ-JULIAN TO WS-END-JULIAN.
036900     COMPUTE  WS-RANGE-DAYS = WS-END-JULIAN - WS-START-JULIAN.
037000     SET      WS-RANGE-VALID TO TRUE.
037100     IF       WS-RANGE-DAYS > 31
037200              SET  WS-RANGE-INVALID TO TRUE
037300              PERFORM AA025-REJECT-RANGE
037400     END-IF.
037500*
037600 AA020-EXIT.  EXIT SECTION.
037700*
037800 AA025-REJECT-RANGE       SECTION.
037900*********************************
038000*
038100     MOVE     REQ-START-DATE OF WX-REQUEST-RECORD TO
038200              ERR-DATE OF WS-ERROR-RECORD.
038300     MOVE     "Date range exceeds maximum allowed (31 days)"
038400              TO ERR-MESSAGE OF WS-ERROR-RECORD.
038500     MOVE     WS-ERROR-RECORD TO WX-ERROR-RECORD.
038600     WRITE    WX-ERROR-RECORD.
038700     ADD      1 TO WS-ERROR-COUNT.
038800*
038900 AA025-EXIT.  EXIT SECTION.
039000*
039100 AA030-BUILD-DATE-TABLE   SECTION.
039200*********************************
039300*
039400     IF       WS-RANGE-DAYS < 0
039500              GO TO AA030-EXIT
039600     END-IF.
039700     COMPUTE  WS-TABLE-LIMIT = WS-RANGE-DAYS + 1.
039800     PERFORM  BA030-ADD-TABLE-ENTRY
039900              VARYING WS-DTX FROM 1 BY 1
040000              UNTIL   WS-DTX > WS-TABLE-LIMIT.
040100     MOVE     WS-TABLE-LIMIT TO WS-TABLE-COUNT.
040200*
040300 AA030-EXIT.  EXIT SECTION.
040400*
040500 AA040-LOAD-STORE         SECTION.
040600*********************************
040700*
040800     IF       WS-TABLE-COUNT = 0
040900              GO TO AA040-EXIT
041000     END-IF.
041100     MOVE     1 TO WX-FUNCTION.
041200*
041300 AA041-GET-STORE-LOOP.
041400     CALL     "WX020" USING WX-CALLING-DATA
041500                            WX-REQUEST-RECORD
041600                            WS-SUMMARY-RECORD.
041700     IF       WX-FOUND-FLAG = "N"
041800              GO TO AA040-EXIT
041900     END-IF.
042000     PERFORM  BA040-FIND-TABLE-SLOT.
042100     IF       WS-FOUND-SLOT NOT = ZERO
042200              MOVE WS-FOUND-SLOT TO WS-TARGET-SLOT
042300              PERFORM BA045-COPY-SUMMARY-TO-TABLE
042400              SET  WS-DTE-USED (WS-FOUND-SLOT) TO TRUE
042500              SET  WS-DTE-IS-STORED (WS-FOUND-SLOT) TO TRUE
042600     END-IF.
042700     GO TO    AA041-GET-STORE-LOOP.
042800*
042900 AA040-EXIT.  EXIT SECTION.
043000*
043100 BA040-FIND-TABLE-SLOT    SECTION.
043200*********************************
043300*
043400     MOVE     ZERO TO WS-FOUND-SLOT.
043500     PERFORM  BA041-SEARCH-ONE-SLOT
043600              VARYING WS-DTX FROM 1 BY 1
043700              UNTIL   WS-DTX > WS-TABLE-COUNT OR
043800                      WS-FOUND-SLOT NOT = ZERO.
043900*
044000 BA040-EXIT.  EXIT SECTION.
044100*
044200 BA041-SEARCH-ONE-SLOT.
044300     IF       SUM-DATE OF WS-SUMMARY-RECORD =
044400                  WS-DTE-DATE (WS-DTX)
044500              MOVE WS-DTX TO WS-FOUND-SLOT
044600     END-IF.
044700*
044800 BA045-COPY-SUMMARY-TO-TABLE SECTION.
044900*********************************
045000*
045100*    FIELD-BY-FIELD, NOT MOVE CORRESPONDING - THE TABLE ENTRY
045200*    AND WS-SUMMARY-RECORD DO NOT SHARE FIELD NAMES, SEE THE
045300*    HEADER NOTE FOR CHANGE 02/09/07.
045400*
045500     MOVE     SUM-LATITUDE OF WS-SUMMARY-RECORD TO
045600              DTE-LATITUDE (WS-TARGET-SLOT).
045700     MOVE     SUM-LONGITUDE OF WS-SUMMARY-RECORD TO
045800              DTE-LONGITUDE (WS-TARGET-SLOT).
045900     MOVE     SUM-TIMEZONE OF WS-SUMMARY-RECORD TO
046000              DTE-TIMEZONE (WS-TARGET-SLOT).
046100     MOVE     SUM-DATE OF WS-SUMMARY-RECORD TO
046200              WS-DTE-DATE (WS-TARGET-SLOT).
046300     MOVE     SUM-CLOUD-AFTERNOON OF WS-SUMMARY-RECORD TO
046400              DTE-CLOUD-AFTERNOON (WS-TARGET-SLOT).
046500     MOVE     SUM-HUMIDITY-AFTERNOON OF WS-SUMMARY-RECORD TO
046600              DTE-HUMIDITY-AFTERNOON (WS-TARGET-SLOT).
046700     MOVE     SUM-PRECIP-TOTAL OF WS-SUMMARY-RECORD TO
046800              DTE-PRECIP-TOTAL (WS-TARGET-SLOT).
046900     MOVE     SUM-TEMP-MIN OF WS-SUMMARY-RECORD TO
047000              DTE-TEMP-MIN (WS-TARGET-SLOT).
047100     MOVE     SUM-TEMP-MAX OF WS-SUMMARY-RECORD TO
047200              DTE-TEMP-MAX (WS-TARGET-SLOT).
047300     MOVE     SUM-TEMP-AFTERNOON OF WS-SUMMARY-RECORD TO
047400              DTE-TEMP-AFTERNOON (WS-TARGET-SLOT).
047500     MOVE     SUM-TEMP-NIGHT OF WS-SUMMARY-RECORD TO
047600              DTE-TEMP-NIGHT (WS-TARGET-SLOT).
047700     MOVE     SUM-TEMP-EVENING OF WS-SUMMARY-RECORD TO
047800              DTE-TEMP-EVENING (WS-TARGET-SLOT).
047900     MOVE     SUM-TEMP-MORNING OF WS-SUMMARY-RECORD TO
048000              DTE-TEMP-MORNING (WS-TARGET-SLOT).
048100     MOVE     SUM-PRESSURE-AFTERNOON OF WS-SUMMARY-RECORD TO
048200              DTE-PRESSURE-AFTERNOON (WS-TARGET-SLOT).
048300     MOVE     SUM-WIND-SPEED-MAX OF WS-SUMMARY-RECORD TO
048400              DTE-WIND-SPEED-MAX (WS-TARGET-SLOT).
048500     MOVE     SUM-WIND-DIR-MAX OF WS-SUMMARY-RECORD TO
048600              DTE-WIND-DIR-MAX (WS-TARGET-SLOT).
048700     MOVE     SUM-TEMP-RANGE OF WS-SUMMARY-RECORD TO
048800              DTE-TEMP-RANGE (WS-TARGET-SLOT).
048900     MOVE     SUM-TEMP-VARIABILITY OF WS-SUMMARY-RECORD TO
049000              DTE-TEMP-VARIABILITY (WS-TARGET-SLOT).
049100     MOVE     SUM-SEASON OF WS-SUMMARY-RECORD TO
049200              DTE-SEASON (WS-TARGET-SLOT).
049300     MOVE     SUM-EXTREME-TEMP-FLAG OF WS-SUMMARY-RECORD TO
049400              DTE-EXTREME-TEMP-FLAG (WS-TARGET-SLOT).
049500     MOVE     SUM-EXTREME-PRECIP-FLAG OF WS-SUMMARY-RECORD TO
049600              DTE-EXTREME-PRECIP-FLAG (WS-TARGET-SLOT).
049700     MOVE     SUM-EXTREME-WIND-FLAG OF WS-SUMMARY-RECORD TO
049800              DTE-EXTREME-WIND-FLAG (WS-TARGET-SLOT).
049900     MOVE     SUM-HUMIDEX OF WS-SUMMARY-RECORD TO
050000              DTE-HUMIDEX (WS-TARGET-SLOT).
050100     MOVE     SUM-PRECIP-INTENSITY OF WS-SUMMARY-RECORD TO
050200              DTE-PRECIP-INTENSITY (WS-TARGET-SLOT).
050300     MOVE     SUM-WIND-CHILL OF WS-SUMMARY-RECORD TO
050400              DTE-WIND-CHILL (WS-TARGET-SLOT).
050500     MOVE     SUM-WIND-CHILL-APPL OF WS-SUMMARY-RECORD TO
050600              DTE-WIND-CHILL-APPL (WS-TARGET-SLOT).
050700     MOVE     SUM-HEAT-INDEX OF WS-SUMMARY-RECORD TO
050800              DTE-HEAT-INDEX (WS-TARGET-SLOT).
050900     MOVE     SUM-ROLLING-MEAN-TEMP OF WS-SUMMARY-RECORD TO
051000              DTE-ROLLING-MEAN-TEMP (WS-TARGET-SLOT).
051100*
051200 BA045-EXIT.  EXIT SECTION.
051300*
051400 AA050-FETCH-AND-ENRICH-MISSING SECTION.
051500*********************************
051600*
051700     IF       WS-TABLE-COUNT = 0
051800              GO TO AA050-EXIT
051900     END-IF.
052000     PERFORM  AA051-PROCESS-ONE-SLOT
052100              VARYING WS-DTX FROM 1 BY 1
052200              UNTIL   WS-DTX > WS-TABLE-COUNT.
052300*
052400 AA050-EXIT.  EXIT SECTION.
052500*
052600 AA051-PROCESS-ONE-SLOT.
052700     IF       WS-DTE-USED (WS-DTX)
052800              GO TO AA051-EXIT
052900     END-IF.
053000     MOVE     1 TO WX-FUNCTION.
053100     CALL     "WX030" USING WX-CALLING-DATA
053200                            WS-RAW-RECORD
053300                            WS-ERROR-RECORD.
053400     IF       WX-FOUND-FLAG = "Y"
053500              CALL "WX010" USING WX-CALLING-DATA
053600                                 WS-RAW-RECORD
053700                                 WS-SUMMARY-RECORD
053800              MOVE WS-DTX TO WS-TARGET-SLOT
053900              PERFORM BA045-COPY-SUMMARY-TO-TABLE
054000              SET  WS-DTE-USED (WS-DTX) TO TRUE
054100              SET  WS-DTE-IS-NEW (WS-DTX) TO TRUE
054200              ADD  1 TO WS-NEW-COUNT
054300              MOVE 2 TO WX-FUNCTION
054400              CALL "WX020" USING WX-CALLING-DATA
054500                                 WX-REQUEST-RECORD
054600                                 WS-SUMMARY-RECORD
054700     ELSE
054800              MOVE WS-ERROR-RECORD TO WX-ERROR-RECORD
054900              WRITE WX-ERROR-RECORD
055000              ADD  1 TO WS-ERROR-COUNT
055100     END-IF.
055200*
055300 AA051-EXIT.  EXIT SECTION.
055400*
055500 AA060-WRITE-RESULTS-AND-REPORT SECTION.
055600*********************************
055700*
055800     INITIATE WEATHER-RUN-REPORT.
055900     IF       WS-TABLE-COUNT NOT = ZERO
056000              PERFORM AA061-WRITE-ONE-RESULT
056100                      VARYING WS-DTX FROM 1 BY 1
056200                      UNTIL   WS-DTX > WS-TABLE-COUNT
056300     END-IF.
056400     TERMINATE WEATHER-RUN-REPORT.
056500*
056600 AA060-EXIT.  EXIT SECTION.
056700*
056800 AA061-WRITE-ONE-RESULT.
056900     IF       WS-DTE-NOT-USED (WS-DTX)
057000              GO TO AA061-EXIT
057100     END-IF.
057200     PERFORM  BA060-COPY-TABLE-TO-RESULT.
057300     WRITE    RES-SUMMARY-RECORD.
057400     ADD      1 TO WS-RESULT-COUNT.
057500     GENERATE WX-RUN-RPT-DETAIL.
057600*
057700 AA061-EXIT.  EXIT SECTION.
057800*
057900 BA060-COPY-TABLE-TO-RESULT SECTION.
058000*********************************
058100*
058200     MOVE     DTE-LATITUDE (WS-DTX) TO
058300              SUM-LATITUDE OF RES-SUMMARY-RECORD.
058400     MOVE     DTE-LONGITUDE (WS-DTX) TO
058500              SUM-LONGITUDE OF RES-SUMMARY-RECORD.
058600     MOVE     DTE-TIMEZONE (WS-DTX) TO
058700              SUM-TIMEZONE OF RES-SUMMARY-RECORD.
058800     MOVE     WS-DTE-DATE (WS-DTX) TO
058900              SUM-DATE OF RES-SUMMARY-RECORD.
059000     MOVE     DTE-CLOUD-AFTERNOON (WS-DTX) TO
059100              SUM-CLOUD-AFTERNOON OF RES-SUMMARY-RECORD.
059200     MOVE     DTE-HUMIDITY-AFTERNOON (WS-DTX) TO
059300              SUM-HUMIDITY-AFTERNOON OF RES-SUMMARY-RECORD.
059400     MOVE     DTE-PRECIP-TOTAL (WS-DTX) TO
059500              SUM-PRECIP-TOTAL OF RES-SUMMARY-RECORD.
059600     MOVE     DTE-TEMP-MIN (WS-DTX) TO
059700              SUM-TEMP-MIN OF RES-SUMMARY-RECORD.
059800     MOVE     DTE-TEMP-MAX (WS-DTX) TO
059900              SUM-TEMP-MAX OF RES-SUMMARY-RECORD.
060000     MOVE     DTE-TEMP-AFTERNOON (WS-DTX) TO
060100              SUM-TEMP-AFTERNOON OF RES-SUMMARY-RECORD.
060200     MOVE     DTE-TEMP-NIGHT (WS-DTX) TO
060300              SUM-TEMP-NIGHT OF RES-SUMMARY-RECORD.
060400     MOVE     DTE-TEMP-EVENING (WS-DTX) TO
060500              SUM-TEMP-EVENING OF RES-SUMMARY-RECORD.
060600     MOVE     DTE-TEMP-MORNING (WS-DTX) TO
060700              SUM-TEMP-MORNING OF RES-SUMMARY-RECORD.
060800     MOVE     DTE-PRESSURE-AFTERNOON (WS-DTX) TO
060900              SUM-PRESSURE-AFTERNOON OF RES-SUMMARY-RECORD.
061000     MOVE     DTE-WIND-SPEED-MAX (WS-DTX) TO
061100              SUM-WIND-SPEED-MAX OF RES-SUMMARY-RECORD.
061200     MOVE     DTE-WIND-DIR-MAX (WS-DTX) TO
061300              SUM-WIND-DIR-MAX OF RES-SUMMARY-RECORD.
061400     MOVE     DTE-TEMP-RANGE (WS-DTX) TO
061500              SUM-TEMP-RANGE OF RES-SUMMARY-RECORD.
061600     MOVE     DTE-TEMP-VARIABILITY (WS-DTX) TO
061700              SUM-TEMP-VARIABILITY OF RES-SUMMARY-RECORD.
061800     MOVE     DTE-SEASON (WS-DTX) TO
061900              SUM-SEASON OF RES-SUMMARY-RECORD.
062000     MOVE     DTE-EXTREME-TEMP-FLAG (WS-DTX) TO
062100              SUM-EXTREME-TEMP-FLAG OF RES-SUMMARY-RECORD.
062200     MOVE     DTE-EXTREME-PRECIP-FLAG (WS-DTX) TO
062300              SUM-EXTREME-PRECIP-FLAG OF RES-SUMMARY-RECORD.
062400     MOVE     DTE-EXTREME-WIND-FLAG (WS-DTX) TO
062500              SUM-EXTREME-WIND-FLAG OF RES-SUMMARY-RECORD.
062600     MOVE     DTE-HUMIDEX (WS-DTX) TO
062700              SUM-HUMIDEX OF RES-SUMMARY-RECORD.
062800     MOVE     DTE-PRECIP-INTENSITY (WS-DTX) TO
062900              SUM-PRECIP-INTENSITY OF RES-SUMMARY-RECORD.
063000     MOVE     DTE-WIND-CHILL (WS-DTX) TO
063100              SUM-WIND-CHILL OF RES-SUMMARY-RECORD.
063200     MOVE     DTE-WIND-CHILL-APPL (WS-DTX) TO
063300              SUM-WIND-CHILL-APPL OF RES-SUMMARY-RECORD.
063400     MOVE     DTE-HEAT-INDEX (WS-DTX) TO
063500              SUM-HEAT-INDEX OF RES-SUMMARY-RECORD.
063600     MOVE     DTE-ROLLING-MEAN-TEMP (WS-DTX) TO
063700              SUM-ROLLING-MEAN-TEMP OF RES-SUMMARY-RECORD.
063800*
063900 BA060-EXIT.  EXIT SECTION.
064000*
064100 AA080-SHUTDOWN           SECTION.
064200*********************************
064300*
064400     MOVE     9 TO WX-FUNCTION.
064500     IF       WS-REQUEST-PRESENT
064600              CALL "WX020" USING WX-CALLING-DATA
064700                                 WX-REQUEST-RECORD
064800                                 WS-SUMMARY-RECORD
064900              CALL "WX030" USING WX-CALLING-DATA
065000                                 WS-RAW-RECORD
065100                                 WS-ERROR-RECORD
065200     END-IF.
065300     CLOSE    REQUEST-FILE.
065400     CLOSE    RESULT-FILE.
065500     CLOSE    ERROR-FILE.
065600     CLOSE    REPORT-FILE.
065700*
065800 AA080-EXIT.  EXIT SECTION.
065900*
066000****************************************************************
066100*    CALENDAR-DATE ARITHMETIC - NO INTRINSIC FUNCTIONS.  THE   *
066200*    JULIAN-DAY FORMULA IS THE STANDARD FLIEGEL/VAN FLANDERN   *
066300*    INTEGER CONVERSION, ALL COMP ARITHMETIC, TRUNCATING       *
066400*    INTEGER DIVISION EXACTLY AS THE FORMULA REQUIRES.         *
066500****************************************************************
066600*
066700 BA010-DATE-TO-JULIAN     SECTION.
066800*********************************
066900*
067000     COMPUTE  WXJ-A = (14 - WXW-MM) / 12.
067100     COMPUTE  WXJ-Y = WXW-CCYY + 4800 - WXJ-A.
067200     COMPUTE  WXJ-M = WXW-MM + (12 * WXJ-A) - 3.
067300     COMPUTE  WXJ-T1 = ((153 * WXJ-M) + 2) / 5.
067400     COMPUTE  WXJ-T2 = (WXJ-Y / 4) - (WXJ-Y / 100) +
067500                       (WXJ-Y / 400).
067600     COMPUTE  WXJ-JULIAN = WXW-DD + WXJ-T1 + (365 * WXJ-Y) +
067700                           WXJ-T2 - 32045.
067800*
067900 BA010-EXIT.  EXIT SECTION.
068000*
068100 BA020-INCREMENT-DATE     SECTION.
068200*********************************
068300*
068400     PERFORM  BA021-SET-LEAP-SWITCH.
068500     IF       WX-IS-LEAP-YEAR AND WXW-MM = 2
068600              IF   WXW-DD >= 29
068700                   MOVE 1 TO WXW-DD
068800                   ADD  1 TO WXW-MM
068900              ELSE
069000                   ADD  1 TO WXW-DD
069100              END-IF
069200     ELSE
069300              IF   WXW-DD >= WXM-DAYS (WXW-MM)
069400                   MOVE 1 TO WXW-DD
069500                   IF   WXW-MM = 12
069600                        MOVE 1 TO WXW-MM
069700                        ADD  1 TO WXW-CCYY
069800                   ELSE
069900                        ADD  1 TO WXW-MM
070000                   END-IF
070100              ELSE
070200                   ADD  1 TO WXW-DD
070300              END-IF
070400     END-IF.
070500*
070600 BA020-EXIT.  EXIT SECTION.
070700*
070800 BA021-SET-LEAP-SWITCH    SECTION.
070900*********************************
071000*
071100*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4, NOT BY 100
071200*    UNLESS ALSO BY 400.  NO FUNCTION MOD USED - DIVIDE ...
071300*    REMAINDER DOES THE SAME JOB.
071400*
071500     MOVE     "N" TO WX-LEAP-SWITCH.
071600     DIVIDE   WXW-CCYY BY 4 GIVING WXJ-T1 REMAINDER WXJ-T2.
071700     IF       WXJ-T2 = 0
071800              DIVIDE WXW-CCYY BY 100 GIVING WXJ-T1
071900                     REMAINDER WXJ-T2
072000              IF     WXJ-T2 = 0
072100                     DIVIDE WXW-CCYY BY 400 GIVING WXJ-T1
072200                            REMAINDER WXJ-T2
072300                     IF    WXJ-T2 = 0
072400                           MOVE "Y" TO WX-LEAP-SWITCH
072500                     END-IF
072600              ELSE
072700                     MOVE "Y" TO WX-LEAP-SWITCH
072800              END-IF
072900     END-IF.
073000*
073100 BA021-EXIT.  EXIT SECTION.
073200*
073300 BA030-ADD-TABLE-ENTRY.
073400     IF       WS-DTX = 1
073500              MOVE REQ-START-DATE OF WX-REQUEST-RECORD TO
073600                   WXW-DATE
073700     ELSE
073800              PERFORM BA020-INCREMENT-DATE
073900     END-IF.
074000     MOVE     "N" TO WS-DTE-USED-SW (WS-DTX).
074100     MOVE     "N" TO WS-DTE-NEW-SW (WS-DTX).
074200     MOVE     WXW-DATE TO WS-DTE-DATE (WS-DTX).
