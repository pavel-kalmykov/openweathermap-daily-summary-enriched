000100* 20/02/89 VBC - CREATED.
000200*
000300     SELECT  ERROR-FILE ASSIGN TO "WXERROUT"
000400             ORGANIZATION LINE SEQUENTIAL
000500             FILE STATUS  ERR-FILE-STATUS.
