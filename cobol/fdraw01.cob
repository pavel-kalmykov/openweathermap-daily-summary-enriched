000100* 12/06/87 VBC - CREATED.
000200*
000300 FD  RAW-FILE
000400     RECORD CONTAINS 110 CHARACTERS.
000500 COPY "WXRAW01.COB".
