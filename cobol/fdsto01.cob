000100* 12/06/87 VBC - CREATED.
000200*
000300 FD  STORE-FILE
000400     RECORD CONTAINS 190 CHARACTERS.
000500 COPY "WXSUM01.COB" REPLACING WX-SUMMARY-RECORD BY
000600     STO-SUMMARY-RECORD.
