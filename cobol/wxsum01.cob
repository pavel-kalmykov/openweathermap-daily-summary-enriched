000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ENRICHED DAILY     *
000400*      WEATHER SUMMARY                      *
000500*    USES LAT/LONG/DATE AS LOGICAL KEY      *
000600*    COPIED INTO MORE THAN ONE 01 VIA       *
000700*    REPLACING - SEE WX000, WX020.          *
000800*******************************************
000900*  FILE SIZE 190 BYTES.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 12/06/87 VBC - CREATED.
001400* 04/03/90 VBC - ADDED THE 7 ENRICHMENT FIELDS PER WX010.
001500* 11/07/94 VBC - SUM-ROLLING-MEAN-TEMP ADDED, RESERVED, NOT
001600*                POPULATED BY ANY PROGRAM YET - SEE WX010.
001700*
001800 01  WX-SUMMARY-RECORD.
001900*                            PASSED THROUGH UNCHANGED FROM THE
002000*                            RAW OBSERVATION - SEE WXRAW01.
002100     03  SUM-LATITUDE           PIC S9(3)V9(4) SIGN LEADING SEPARATE.
002200     03  SUM-LONGITUDE          PIC S9(3)V9(4) SIGN LEADING SEPARATE.
002300     03  SUM-TIMEZONE           PIC X(6).
002400     03  SUM-DATE               PIC 9(8).
002500     03  SUM-CLOUD-AFTERNOON    PIC 9(3)V99.
002600     03  SUM-HUMIDITY-AFTERNOON PIC 9(3)V99.
002700     03  SUM-PRECIP-TOTAL       PIC 9(4)V99.
002800     03  SUM-TEMP-MIN           PIC 9(3)V99.
002900     03  SUM-TEMP-MAX           PIC 9(3)V99.
003000     03  SUM-TEMP-AFTERNOON     PIC 9(3)V99.
003100     03  SUM-TEMP-NIGHT         PIC 9(3)V99.
003200     03  SUM-TEMP-EVENING       PIC 9(3)V99.
003300     03  SUM-TEMP-MORNING       PIC 9(3)V99.
003400     03  SUM-PRESSURE-AFTERNOON PIC 9(4)V99.
003500     03  SUM-WIND-SPEED-MAX     PIC 9(3)V99.
003600     03  SUM-WIND-DIR-MAX       PIC 9(3)V99.
003700*                            DERIVED / ENRICHMENT FIELDS - SEE
003800*                            WX010 FOR THE 7 RULES.
003900     03  SUM-TEMP-RANGE         PIC S9(3)V99 SIGN LEADING SEPARATE.
004000     03  SUM-TEMP-VARIABILITY   PIC S9(1)V9(4) SIGN LEADING SEPARATE.
004100*                            SUM-SEASON IS ONE OF SUMMER, LATE
004200*                            SPRING/EARLY FALL, SPRING/FALL, WINTER.
004300     03  SUM-SEASON             PIC X(22).
004400     03  SUM-EXTREME-TEMP-FLAG   PIC X.
004500     03  SUM-EXTREME-PRECIP-FLAG PIC X.
004600     03  SUM-EXTREME-WIND-FLAG   PIC X.
004700     03  SUM-HUMIDEX            PIC S9(3)V99 SIGN LEADING SEPARATE.
004800*                            SUM-PRECIP-INTENSITY IS ONE OF NONE,
004900*                            LIGHT, MODERATE, HEAVY.
005000     03  SUM-PRECIP-INTENSITY   PIC X(8).
005100     03  SUM-WIND-CHILL         PIC S9(3)V99 SIGN LEADING SEPARATE.
005200*                            SUM-WIND-CHILL-APPL N MEANS THE VALUE
005300*                            ABOVE IS NOT APPLICABLE - TREAT AS NULL.
005400     03  SUM-WIND-CHILL-APPL    PIC X.
005500     03  SUM-HEAT-INDEX         PIC S9(3)V99 SIGN LEADING SEPARATE.
005600*                            NEVER POPULATED - KEPT FOR API PARITY
005700*                            WITH THE REFERENCE SYSTEM.
005800     03  SUM-ROLLING-MEAN-TEMP  PIC S9(3)V99 SIGN LEADING SEPARATE.
005900     03  FILLER                 PIC X(28).
