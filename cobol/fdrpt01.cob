000100* 20/02/89 VBC - CREATED.
000200*
000300 FD  REPORT-FILE
000400     REPORTS ARE WEATHER-RUN-REPORT.
