000100* 12/06/87 VBC - CREATED.
000200*
000300     SELECT  REQUEST-FILE ASSIGN TO "WXREQIN"
000400             ORGANIZATION LINE SEQUENTIAL
000500             FILE STATUS  REQ-FILE-STATUS.
