000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WEATHER REQUEST    *
000400*           FILE                            *
000500*     ONE RECORD = ONE BATCH RUN REQUEST    *
000600*******************************************
000700*  FILE SIZE 40 BYTES.
000800*
000900* 12/06/87 VBC - CREATED.
001000* 03/09/91 VBC - ADDED FILLER FOR FUTURE SELECTION CRITERIA
001100*                (ELEVATION ? STATION ID ?) - NOT USED YET.
001200*
001300 01  WX-REQUEST-RECORD.
001400     03  REQ-LATITUDE        PIC S9(3)V9(4) SIGN LEADING SEPARATE.
001500     03  REQ-LONGITUDE       PIC S9(3)V9(4) SIGN LEADING SEPARATE.
001600*                            REQ-START-DATE AND REQ-END-DATE ARE
001700*                            BOTH CCYYMMDD.
001800     03  REQ-START-DATE      PIC 9(8).
001900     03  REQ-END-DATE        PIC 9(8).
002000     03  FILLER              PIC X(8).
