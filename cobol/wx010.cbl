000100****************************************************************
000200*                                                              *
000300*                 WEATHER DATA PROCESSOR                       *
000400*                                                              *
000500*         ENRICHES ONE RAW DAILY OBSERVATION INTO ONE          *
000600*         ENRICHED-DAILY-SUMMARY RECORD.  CALLED ONCE          *
000700*         PER MISSING DATE BY WX000.  NO INTER-RECORD          *
000800*         STATE - EACH DAY IS ENRICHED INDEPENDENTLY.          *
000900*                                                              *
001000****************************************************************
001100*
001200 IDENTIFICATION           DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.           WX010.
001600*
001700     AUTHOR.               V B COEN FBCS, FIDM, FIDPM.
001800*
001900     INSTALLATION.         APPLEWOOD COMPUTERS - WEATHER SYSTEM.
002000*
002100     DATE-WRITTEN.         20/02/89.
002200*
002300     DATE-COMPILED.
002400*
002500     SECURITY.             COPYRIGHT (C) 1989-2026 & LATER,
002600*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002700*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002800*                          THE FILE COPYING FOR DETAILS.
002900*
003000*    REMARKS.              WEATHER DATA PROCESSOR - THE 7
003100*                          ENRICHMENT RULES (WA010-WA080 BELOW).
003200*
003300*    CALLED MODULES.       NONE.
003400*
003500*    CALLED BY.            WX000.
003600*
003700*    FUNCTIONS USED.       NONE - SEE CHANGE 13/11/94 BELOW.
003800*
003900* CHANGES:
004000* 20/02/89 VBC - 1.0.00 CREATED.
004100* 02/05/89 VBC -    .01 TEMP-VARIABILITY-INDEX WAS TRUNCATING
004200*                      INSTEAD OF ROUNDING - FIXED.
004300* 14/09/90 VBC -    .02 SEASON BOUNDARY WAS ">" INSTEAD OF ">="
004400*                      AT 303.15 - COMPLAINT FROM QA.
004500* 11/03/91 VBC - 1.1.00 ADDED HUMIDEX (WA040) AND PRECIPITATION
004600*                      INTENSITY (WA050) PER REQUEST WX-REQ-14.
004700* 27/08/92 VBC -    .01 WIND CHILL (WA060) ADDED - APPLICABILITY
004800*                      TEST WAS MISSING THE V > 1.33 LEG, CHILL
004900*                      WAS BEING SET ON STILL DAYS. FIXED.
005000* 30/01/93 VBC - 1.2.00 HEAT INDEX (WA070) ADDED, ROTHFUSZ
005100*                      REGRESSION WITH THE LOW/HIGH HUMIDITY
005200*                      ADJUSTMENTS.
005300* 19/06/93 VBC -    .01 HUMIDITY ADJUSTMENT WAS SUBTRACTED FROM
005400*                      THE ROTHFUSZ RESULT - CHECKED AGAINST THE
005500*                      SUPPLIER'S OWN TABLE AND THEY ADD IT, SO
005600*                      WE ADD IT TOO EVEN THOUGH THAT LOOKS ODD.
005700*                      DO NOT "FIX" THIS AGAIN - VBC.
005800* 13/11/94 VBC -    .02 REPLACED THE FUNCTION SQRT/FUNCTION
005900*                      REM CALLS WITH THE ** OPERATOR SO THIS
006000*                      RUNS ON THE 78 COMPILER AT THE BUREAU.
006100* 04/03/95 VBC - 1.3.00 SUM-ROLLING-MEAN-TEMP RESERVED IN THE
006200*                      OUTPUT RECORD - NOT COMPUTED HERE, MAY
006300*                      NEVER BE - SEE WXSUM01.
006400* 22/07/98 VBC -    .01 Y2K - RAW-DATE/SUM-DATE ARE ALREADY 8
006500*                      DIGIT CCYYMMDD IN THIS MODULE SO NO CHANGE
006600*                      NEEDED, LOGGED FOR THE Y2K AUDIT FILE.
006700* 09/02/01 VBC -    .02 ROUNDING QUERY FROM AUDIT - CONFIRMED
006800*                      ALL COMPUTE ROUNDED HERE IS HALF-UP FOR
006900*                      OUR ALWAYS-POSITIVE KELVIN VALUES.
007000* 02/09/07 VBC -    .03 WS-COMPUTE-AREA, WS-WIND-CALC AND
007100*                      WS-TF-WORK WERE COMP-3 - THIS BUREAU HAS
007200*                      NEVER RUN PACKED-DECIMAL ON ANY OTHER
007300*                      PROGRAM IN THE SUITE, CHANGED TO COMP TO
007400*                      MATCH THE REST OF THE SYSTEM.
007500* 14/06/07 VBC -    .04 SPECIAL-NAMES CARRIED A CLASS WX-NUMERIC-
007600*                      CLASS TEST THAT WAS NEVER USED ANYWHERE IN
007700*                      THIS PROGRAM - DROPPED, SAME AS WX000.
007800* 14/06/07 VBC -    .05 WA000-MAIN FELL THROUGH ITS EXIT SECTION
007900*                      STATEMENT STRAIGHT INTO WA005 AND RAN THE
008000*                      WHOLE 7-RULE CHAIN A SECOND TIME BEFORE
008100*                      REACHING WA080'S GOBACK - HARMLESS SINCE
008200*                      EVERY RULE RECOMPUTES FROM THE RAW RECORD,
008300*                      BUT DOUBLE THE CPU FOR NO REASON.  ADDED
008400*                      PERFORM WA080-RETURN AS THE LAST STATEMENT
008500*                      IN WA000-MAIN, SAME PATTERN WX020/WX030's
008550*                      MAIN SECTIONS ALREADY USE FOR THEIR GOBACK.
008600*
008700****************************************************************
008800*
008900 ENVIRONMENT              DIVISION.
009000*================================
009100*
009200 CONFIGURATION            SECTION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600 DATA                     DIVISION.
009700*================================
009800*
009900 WORKING-STORAGE          SECTION.
010000*-----------------------
010100 77  PROG-NAME                PIC X(17) VALUE "WX010 (1.3.05)".
010200*
010300*                            INTERMEDIATE COMPUTE AREA - KEPT TO
010400*                            6 DECIMAL PLACES THROUGHOUT SO THE
010500*                            FINAL COMPUTE ROUNDED STEPS DO NOT
010600*                            LOSE PRECISION - SEE CHANGE 02/05/89.
010700 01  WS-COMPUTE-AREA.
010800     03  WS-TC                PIC S9(3)V9(6) COMP.
010900     03  WS-DEWPOINT          PIC S9(3)V9(6) COMP.
011000     03  WS-HUMIDEX-C         PIC S9(3)V9(6) COMP.
011100     03  WS-TF                PIC S9(3)V9(6) COMP.
011200     03  WS-TF-SQUARED        PIC S9(5)V9(6) COMP.
011300     03  WS-RH                PIC S9(3)V9(6) COMP.
011400     03  WS-RH-SQUARED        PIC S9(5)V9(6) COMP.
011500     03  WS-HIS               PIC S9(3)V9(6) COMP.
011600     03  WS-HI-ROTH           PIC S9(3)V9(6) COMP.
011700     03  WS-ADJ               PIC S9(3)V9(6) COMP.
011800     03  WS-HIF               PIC S9(3)V9(6) COMP.
011900     03  WS-ABS-DIFF          PIC S9(3)V9(6) COMP.
012000     03  WS-SQRT-TERM         PIC S9(3)V9(6) COMP.
012100     03  FILLER               PIC X(4).
012200*
012300*                            WORK COPY OF SUM-DATE, SPLIT OUT
012400*                            FOR A POSSIBLE DAY-OF-YEAR SEASONAL
012500*                            OVERRIDE - NOT CURRENTLY USED, THE
012600*                            AFTERNOON-TEMPERATURE TEST (WA020)
012700*                            IS ALL SEASON CLASSIFICATION NEEDS
012800*                            TODAY.
012900 01  WS-RAW-DATE-WORK         PIC 9(8).
013000 01  WS-RAW-DATE-SPLIT REDEFINES WS-RAW-DATE-WORK.
013100     03  WS-RDS-CCYY          PIC 9(4).
013200     03  WS-RDS-MM            PIC 99.
013300     03  WS-RDS-DD            PIC 99.
013400*
013500*                            WIND SPEED WORK AREA AND A LOW
013600*                            PRECISION EDIT VIEW USED WHEN THIS
013700*                            RAN AGAINST THE BUREAU'S REPORT
013800*                            LISTER - THAT CALLER IS GONE, VIEW
013900*                            KEPT AS IT COSTS NOTHING.
014000 01  WS-WIND-CALC             PIC S9(3)V9(6) COMP.
014100 01  WS-WIND-CALC-EDIT REDEFINES WS-WIND-CALC PIC S9(3)V99.
014200*
014300*                            LOW-PRECISION VIEW OF TF, DITTO.
014400 01  WS-TF-WORK               PIC S9(5)V9(6) COMP.
014500 01  WS-TF-EDIT REDEFINES WS-TF-WORK PIC S9(5)V9(4) COMP.
014600*
014700 LINKAGE                  SECTION.
014800****************
014900*
015000 COPY "WXCALL.COB".
015100 COPY "WXRAW01.COB" REPLACING WX-RAW-RECORD BY LK-RAW-RECORD.
015200 COPY "WXSUM01.COB" REPLACING WX-SUMMARY-RECORD BY
015300     LK-SUMMARY-RECORD.
015400*
015500 PROCEDURE DIVISION USING WX-CALLING-DATA
015600                          LK-RAW-RECORD
015700                          LK-SUMMARY-RECORD.
015800*=====================================================
015900*
016000 WA000-MAIN               SECTION.
016100*********************************
016200*
016300     MOVE     ZERO TO WX-TERM-CODE.
016400     PERFORM  WA005-COPY-PASSTHROUGH.
016500     PERFORM  WA010-TEMP-VARIABILITY.
016600     PERFORM  WA020-SEASONAL-CLASS.
016700     PERFORM  WA030-EXTREME-FLAGS.
016800     PERFORM  WA040-HUMIDEX.
016900     PERFORM  WA050-PRECIP-INTENSITY.
017000     PERFORM  WA060-WIND-CHILL.
017100     PERFORM  WA070-HEAT-INDEX.
017200     MOVE     SPACES TO SUM-ROLLING-MEAN-TEMP OF LK-SUMMARY-RECORD.
017300     MOVE     ZERO TO SUM-ROLLING-MEAN-TEMP OF LK-SUMMARY-RECORD.
017350     PERFORM  WA080-RETURN.
017400*
017500 WA000-EXIT.  EXIT SECTION.
017600*
017700 WA005-COPY-PASSTHROUGH   SECTION.
017800*********************************
017900*
018000*    STEP 0 OF THE PER-RECORD FLOW - "COPY THE PASS-THROUGH
018100*    FIELDS" - BEFORE THE 7 ENRICHMENT RULES ARE APPLIED.
018200*
018300     MOVE     RAW-LATITUDE           OF LK-RAW-RECORD
018400              TO SUM-LATITUDE        OF LK-SUMMARY-RECORD.
018500     MOVE     RAW-LONGITUDE          OF LK-RAW-RECORD
018600              TO SUM-LONGITUDE       OF LK-SUMMARY-RECORD.
018700     MOVE     RAW-TIMEZONE           OF LK-RAW-RECORD
018800              TO SUM-TIMEZONE        OF LK-SUMMARY-RECORD.
018900     MOVE     RAW-DATE               OF LK-RAW-RECORD
019000              TO SUM-DATE            OF LK-SUMMARY-RECORD.
019100     MOVE     RAW-CLOUD-AFTERNOON    OF LK-RAW-RECORD
019200              TO SUM-CLOUD-AFTERNOON OF LK-SUMMARY-RECORD.
019300     MOVE     RAW-HUMIDITY-AFTERNOON OF LK-RAW-RECORD
019400              TO SUM-HUMIDITY-AFTERNOON OF LK-SUMMARY-RECORD.
019500     MOVE     RAW-PRECIP-TOTAL       OF LK-RAW-RECORD
019600              TO SUM-PRECIP-TOTAL    OF LK-SUMMARY-RECORD.
019700     MOVE     RAW-TEMP-MIN           OF LK-RAW-RECORD
019800              TO SUM-TEMP-MIN        OF LK-SUMMARY-RECORD.
019900     MOVE     RAW-TEMP-MAX           OF LK-RAW-RECORD
020000              TO SUM-TEMP-MAX        OF LK-SUMMARY-RECORD.
020100     MOVE     RAW-TEMP-AFTERNOON     OF LK-RAW-RECORD
020200              TO SUM-TEMP-AFTERNOON  OF LK-SUMMARY-RECORD.
020300     MOVE     RAW-TEMP-NIGHT         OF LK-RAW-RECORD
020400              TO SUM-TEMP-NIGHT      OF LK-SUMMARY-RECORD.
020500     MOVE     RAW-TEMP-EVENING       OF LK-RAW-RECORD
020600              TO SUM-TEMP-EVENING    OF LK-SUMMARY-RECORD.
020700     MOVE     RAW-TEMP-MORNING       OF LK-RAW-RECORD
020800              TO SUM-TEMP-MORNING    OF LK-SUMMARY-RECORD.
020900     MOVE     RAW-PRESSURE-AFTERNOON OF LK-RAW-RECORD
021000              TO SUM-PRESSURE-AFTERNOON OF LK-SUMMARY-RECORD.
021100     MOVE     RAW-WIND-SPEED-MAX     OF LK-RAW-RECORD
021200              TO SUM-WIND-SPEED-MAX  OF LK-SUMMARY-RECORD.
021300     MOVE     RAW-WIND-DIR-MAX       OF LK-RAW-RECORD
021400              TO SUM-WIND-DIR-MAX    OF LK-SUMMARY-RECORD.
021500     MOVE     RAW-DATE OF LK-RAW-RECORD TO WS-RAW-DATE-WORK.
021600*
021700 WA005-EXIT.  EXIT SECTION.
021800*
021900 WA010-TEMP-VARIABILITY   SECTION.
022000*********************************
022100*
022200*    RULE 1 - TEMP-RANGE = TEMP-MAX - TEMP-MIN.
022300*             TEMP-VARIABILITY-INDEX = TEMP-RANGE / TEMP-MAX.
022400*             TEMP-MAX IS ALWAYS POSITIVE (KELVIN) SO NO ZERO
022500*             GUARD IS CODED - MATCHES THE REFERENCE SYSTEM.
022600*
022700     COMPUTE  SUM-TEMP-RANGE OF LK-SUMMARY-RECORD ROUNDED =
022800              RAW-TEMP-MAX OF LK-RAW-RECORD -
022900              RAW-TEMP-MIN OF LK-RAW-RECORD.
023000     COMPUTE  SUM-TEMP-VARIABILITY OF LK-SUMMARY-RECORD ROUNDED =
023100              (RAW-TEMP-MAX OF LK-RAW-RECORD -
023200               RAW-TEMP-MIN OF LK-RAW-RECORD) /
023300              RAW-TEMP-MAX OF LK-RAW-RECORD.
023400*
023500 WA010-EXIT.  EXIT SECTION.
023600*
023700 WA020-SEASONAL-CLASS     SECTION.
023800*********************************
023900*
024000*    RULE 2 - CLASSIFY ON RAW-TEMP-AFTERNOON (T).
024100*    CHANGE 14/09/90 - THE SUMMER TEST MUST BE >= NOT >.
024200*
024300     IF       RAW-TEMP-AFTERNOON OF LK-RAW-RECORD >= 303.15
024400              MOVE "SUMMER"                 TO
024500                   SUM-SEASON OF LK-SUMMARY-RECORD
024600     ELSE
024700     IF       RAW-TEMP-AFTERNOON OF LK-RAW-RECORD >= 293.15
024800              MOVE "LATE SPRING/EARLY FALL"  TO
024900                   SUM-SEASON OF LK-SUMMARY-RECORD
025000     ELSE
025100     IF       RAW-TEMP-AFTERNOON OF LK-RAW-RECORD >= 283.15
025200              MOVE "SPRING/FALL"            TO
025300                   SUM-SEASON OF LK-SUMMARY-RECORD
025400     ELSE
025500              MOVE "WINTER"                 TO
025600                   SUM-SEASON OF LK-SUMMARY-RECORD
025700     END-IF
025800     END-IF
025900     END-IF.
026000*
026100 WA020-EXIT.  EXIT SECTION.
026200*
026300 WA030-EXTREME-FLAGS      SECTION.
026400*********************************
026500*
026600*    RULE 3 - THREE INDEPENDENT EXTREME-WEATHER FLAGS.
026700*
026800     IF       RAW-TEMP-MAX OF LK-RAW-RECORD >= 308.15 OR
026900              RAW-TEMP-MIN OF LK-RAW-RECORD <  263.15
027000              MOVE "Y" TO SUM-EXTREME-TEMP-FLAG OF
027100                          LK-SUMMARY-RECORD
027200     ELSE
027300              MOVE "N" TO SUM-EXTREME-TEMP-FLAG OF
027400                          LK-SUMMARY-RECORD
027500     END-IF.
027600     IF       RAW-PRECIP-TOTAL OF LK-RAW-RECORD > 50
027700              MOVE "Y" TO SUM-EXTREME-PRECIP-FLAG OF
027800                          LK-SUMMARY-RECORD
027900     ELSE
028000              MOVE "N" TO SUM-EXTREME-PRECIP-FLAG OF
028100                          LK-SUMMARY-RECORD
028200     END-IF.
028300     IF       RAW-WIND-SPEED-MAX OF LK-RAW-RECORD > 20
028400              MOVE "Y" TO SUM-EXTREME-WIND-FLAG OF
028500                          LK-SUMMARY-RECORD
028600     ELSE
028700              MOVE "N" TO SUM-EXTREME-WIND-FLAG OF
028800                          LK-SUMMARY-RECORD
028900     END-IF.
029000*
029100 WA030-EXIT.  EXIT SECTION.
029200*
029300 WA040-HUMIDEX            SECTION.
029400*********************************
029500*
029600*    RULE 4 - HUMIDEX, COMPUTED UNCONDITIONALLY FOR EVERY
029700*    RECORD.  CHANGE 13/11/94 - USES THE ** OPERATOR FOR THE
029800*    1/8 POWER AND THE 10** TERM, NO FUNCTION SQRT NEEDED.
029900*
030000     COMPUTE  WS-TC =
030100              RAW-TEMP-AFTERNOON OF LK-RAW-RECORD - 273.15.
030200     COMPUTE  WS-DEWPOINT =
030300              ((RAW-HUMIDITY-AFTERNOON OF LK-RAW-RECORD / 100)
030400                  ** (1 / 8)) * (112 + (0.9 * WS-TC))
030500              + (0.1 * WS-TC) - 112.
030600     COMPUTE  WS-HUMIDEX-C =
030700              WS-TC + (0.5555 *
030800              ((6.11 * (10 ** ((7.5 * WS-DEWPOINT) /
030900                                (237.7 + WS-DEWPOINT)))) - 10)).
031000     COMPUTE  SUM-HUMIDEX OF LK-SUMMARY-RECORD ROUNDED =
031100              WS-HUMIDEX-C + 273.15.
031200*
031300 WA040-EXIT.  EXIT SECTION.
031400*
031500 WA050-PRECIP-INTENSITY   SECTION.
031600*********************************
031700*
031800*    RULE 5 - ON RAW-PRECIP-TOTAL (P), MM.
031900*
032000     IF       RAW-PRECIP-TOTAL OF LK-RAW-RECORD = 0
032100              MOVE "NONE"     TO SUM-PRECIP-INTENSITY OF
032200                                 LK-SUMMARY-RECORD
032300     ELSE
032400     IF       RAW-PRECIP-TOTAL OF LK-RAW-RECORD < 10
032500              MOVE "LIGHT"    TO SUM-PRECIP-INTENSITY OF
032600                                 LK-SUMMARY-RECORD
032700     ELSE
032800     IF       RAW-PRECIP-TOTAL OF LK-RAW-RECORD < 50
032900              MOVE "MODERATE" TO SUM-PRECIP-INTENSITY OF
033000                                 LK-SUMMARY-RECORD
033100     ELSE
033200              MOVE "HEAVY"    TO SUM-PRECIP-INTENSITY OF
033300                                 LK-SUMMARY-RECORD
033400     END-IF
033500     END-IF
033600     END-IF.
033700*
033800 WA050-EXIT.  EXIT SECTION.
033900*
034000 WA060-WIND-CHILL         SECTION.
034100*********************************
034200*
034300*    RULE 6 - APPLICABLE ONLY WHEN T <= 283.15 AND V > 1.33 -
034400*    CHANGE 27/08/92 ADDED THE V > 1.33 LEG THAT WAS MISSING.
034500*
034600     IF       RAW-TEMP-AFTERNOON OF LK-RAW-RECORD <= 283.15 AND
034700              RAW-WIND-SPEED-MAX OF LK-RAW-RECORD >  1.33
034800              MOVE "Y" TO SUM-WIND-CHILL-APPL OF LK-SUMMARY-RECORD
034900              MOVE     RAW-WIND-SPEED-MAX OF LK-RAW-RECORD TO
035000                       WS-WIND-CALC
035100              COMPUTE  WS-SQRT-TERM = WS-WIND-CALC ** 0.5
035200              COMPUTE  SUM-WIND-CHILL OF LK-SUMMARY-RECORD
035300                       ROUNDED =
035400                       306.15 -
035500                       ((0.453843 * WS-SQRT-TERM) + 0.464255 -
035600                        (0.0453843 * WS-WIND-CALC)) *
035700                       (306.15 -
035800                        RAW-TEMP-AFTERNOON OF LK-RAW-RECORD)
035900     ELSE
036000              MOVE "N" TO SUM-WIND-CHILL-APPL OF LK-SUMMARY-RECORD
036100              MOVE ZERO TO SUM-WIND-CHILL OF LK-SUMMARY-RECORD
036200     END-IF.
036300*
036400 WA060-EXIT.  EXIT SECTION.
036500*
036600 WA070-HEAT-INDEX         SECTION.
036700*********************************
036800*
036900*    RULE 7 - COMPUTED UNCONDITIONALLY FOR EVERY RECORD.
037000*    CHANGE 19/06/93 - THE ADJUSTMENT IS ADDED, NOT SUBTRACTED -
037100*    DO NOT "FIX" THIS TO MATCH THE OLD NOAA TABLE, SEE THE
037200*    HEADER NOTE ABOVE.
037300*
037400     COMPUTE  WS-TF =
037500              ((RAW-TEMP-AFTERNOON OF LK-RAW-RECORD - 273.15)
037600                  * 9 / 5) + 32.
037700     MOVE     RAW-HUMIDITY-AFTERNOON OF LK-RAW-RECORD TO WS-RH.
037800     COMPUTE  WS-HIS =
037900              0.5 * (WS-TF + 61.0 + ((WS-TF - 68.0) * 1.2) +
038000                     (WS-RH * 0.094)).
038100     COMPUTE  WS-TF-SQUARED = WS-TF * WS-TF.
038200     COMPUTE  WS-RH-SQUARED = WS-RH * WS-RH.
038300     COMPUTE  WS-HI-ROTH =
038400              -42.379 + (2.04901523 * WS-TF) +
038500              (10.14333127 * WS-RH) -
038600              (0.22475541 * WS-TF * WS-RH) -
038700              (0.00683783 * WS-TF-SQUARED) -
038800              (0.05481717 * WS-RH-SQUARED) +
038900              (0.00122874 * WS-TF-SQUARED * WS-RH) +
039000              (0.00085282 * WS-TF * WS-RH-SQUARED) -
039100              (0.00000199 * WS-TF-SQUARED * WS-RH-SQUARED).
039200*
039300*    ADJUSTMENT - THREE-WAY TEST, LOW HUMIDITY / HIGH HUMIDITY /
039400*    NEITHER.  WS-ABS-DIFF HOLDS ABS(TF - 95) BY HAND, NO
039500*    FUNCTION ABS USED.
039600*
039700     COMPUTE  WS-ABS-DIFF = WS-TF - 95.
039800     IF       WS-ABS-DIFF < 0
039900              COMPUTE WS-ABS-DIFF = WS-ABS-DIFF * -1
040000     END-IF.
040100     IF       WS-RH < 13 AND
040200              WS-TF NOT < 80 AND WS-TF NOT > 112
040300              COMPUTE WS-SQRT-TERM =
040400                      ((17 - WS-ABS-DIFF) / 17) ** 0.5
040500              COMPUTE WS-ADJ =
040600                      ((13 - WS-RH) / 4) * WS-SQRT-TERM
040700     ELSE
040800     IF       WS-RH > 85 AND
040900              WS-TF NOT < 80 AND WS-TF NOT > 87
041000              COMPUTE WS-ADJ =
041100                      ((WS-RH - 85) / 10) * ((87 - WS-TF) / 5)
041200     ELSE
041300              MOVE  ZERO TO WS-ADJ
041400     END-IF
041500     END-IF.
041600*
041700     IF       WS-HIS < 80
041800              MOVE     WS-HIS TO WS-HIF
041900     ELSE
042000              COMPUTE  WS-HIF = WS-HI-ROTH + WS-ADJ
042100     END-IF.
042200     COMPUTE  SUM-HEAT-INDEX OF LK-SUMMARY-RECORD ROUNDED =
042300              ((WS-HIF - 32) * 5 / 9) + 273.15.
042400*
042500 WA070-EXIT.  EXIT SECTION.
042600*
042700 WA080-RETURN             SECTION.
042800*********************************
042900*
043000     GOBACK.
043100*
043200 WA080-EXIT.  EXIT SECTION.
